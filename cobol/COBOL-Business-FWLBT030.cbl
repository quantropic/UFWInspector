000100*****************************************************************         
000200*                                                                *        
000300*   NAME        : FWLBT030                                      *         
000400*                                                                *        
000500*   FUNCTION    : READS THE SORTED SUMMARY WORK FILE BUILT BY    *        
000600*                 FWLBT020 AND WRITES THE THREE FIREWALL LOG     *        
000700*                 REPORTS - FLAT SUMMARY, TSV EXTRACT, AND THE   *        
000800*                 DIRECTION-GROUPED REPORT.                      *        
000900*                                                                *        
001000*   DESCRIPTION : THIRD AND LAST LEG OF THE FIREWALL LOG         *        
001100*                 INSPECTION BATCH.  NO FURTHER AGGREGATION IS   *        
001200*                 DONE HERE - ONLY FORMATTING AND THE PER-       *        
001300*                 SECTION RE-SORT FOR THE GROUPED REPORT.        *        
001400*                                                                *        
001500*****************************************************************         
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.    FWLBT030.                                                 
001800 AUTHOR.        R. OSTRANDER.                                             
001900 INSTALLATION.  ENGINEERING SPA - SISTEMI BATCH.                          
002000 DATE-WRITTEN.  1989-03-05.                                               
002100 DATE-COMPILED. 2014-05-20.                                               
002200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
002300*****************************************************************         
002400*   CHANGE LOG                                                  *         
002500*   ---------------------------------------------------------   *         
002600*   1989-03-05  ROS  ORIGINAL PROGRAM - FLAT REPORT ONLY         *        
002700*   1990-04-02  ROS  RAISED TABLE SIZE 100 TO 250 ENTRIES        *        
002800*   1993-09-14  ROS  ADDED TAB-SEPARATED EXTRACT FOR SPREADSHEET *        
002900*   1994-11-21  JMK  ADDED DISTINCT PROTOCOL DISPLAY COLUMN      *        
003000*   1996-02-08  JMK  ADDED DIRECTION-GROUPED REPORT, 3 SECTIONS  *        
003100*   1999-02-24  JMK  Y2K REVIEW - NO DATE-SENSITIVE FIELDS HERE  *        
003200*   2003-06-12  DPL  TABLE RAISED TO 500 ENTRIES FOR LARGER LOGS *        
003300*   2007-01-19  DPL  ACTION LIST NOW IN:/OUT: PREFIXED, PER REQ   FWL0145 
003400*   2014-05-20  TQH  COLUMN WIDTHS WIDENED FOR IPV6 TEXT         *        
003410*   2014-09-03  TQH  IN/OUT COUNTS AND ACTION LISTS WERE KEYED    FWL0146 
003420*   OFF THE WRONG SIDE OF THE SRC/DST PAIR - SECTION SORT KEYS,   FWL0146 
003430*   FLAT/TSV/GROUPED COLUMNS AND 5000-BUILD-ACT-LISTS CORRECTED   FWL0146 
003440*   TO AGREE WITH THE FIXED LABELS IN FWLBT020. SEE REQ FWL0146.  FWL0146 
003450*   2014-09-24  TQH  THE 2014-05-20 WIDENING ABOVE MISSED THE     FWL0151 
003460*   IP COLUMN ITSELF - RPT-D-IP/GRP-D-IP/GRP-DB-IP RAISED TO      FWL0151 
003470*   X(39) TO HOLD A FULL NORMALIZED IPV6 ADDRESS W/O              FWL0151 
003480*   TRUNCATION. FWR-PRINT-LINE WIDENED TO MATCH; GRP LINES        FWL0151 
003490*   ABSORBED THE GROWTH FROM THEIR OWN TRAILING FILLER PAD.       FWL0151 
003495*   SEE REQ FWL0151.                                              FWL0151 
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-3090.                                               
003900 OBJECT-COMPUTER. IBM-3090.                                               
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT  FWSUMWK                                                      
004500         ASSIGN TO FWSUMWK                                                
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS WS-FS-FWSUMWK.                                    
004800                                                                          
004900     SELECT  FWRPT01                                                      
005000         ASSIGN TO FWRPT01                                                
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS WS-FS-FWRPT01.                                    
005300                                                                          
005400     SELECT  FWTSV01                                                      
005500         ASSIGN TO FWTSV01                                                
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS IS WS-FS-FWTSV01.                                    
005800                                                                          
005900     SELECT  FWRPT02                                                      
006000         ASSIGN TO FWRPT02                                                
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS WS-FS-FWRPT02.                                    
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  FWSUMWK                                                              
006600     RECORDING F                                                          
006700     LABEL RECORD IS OMITTED.                                             
006800     COPY FWSUM01.                                                        
006900                                                                          
007000 FD  FWRPT01                                                              
007100     RECORDING F                                                          
007200     LABEL RECORD IS OMITTED.                                             
007300 01  FWR-PRINT-LINE.                                                      
007400     05  FWR-PRINT-TEXT         PIC X(155).                               
007500     05  FILLER                 PIC X(001).                               
007600                                                                          
007700 FD  FWTSV01                                                              
007800     RECORDING F                                                          
007900     LABEL RECORD IS OMITTED.                                             
008000 01  FWT-PRINT-LINE.                                                      
008100     05  FWT-PRINT-TEXT         PIC X(131).                               
008200     05  FILLER                 PIC X(001).                               
008300                                                                          
008400 FD  FWRPT02                                                              
008500     RECORDING F                                                          
008600     LABEL RECORD IS OMITTED.                                             
008700 01  FWG-PRINT-LINE.                                                      
008800     05  FWG-PRINT-TEXT         PIC X(131).                               
008900     05  FILLER                 PIC X(001).                               
009000 WORKING-STORAGE SECTION.                                                 
009010*    2014-09-10 TQH - 77-LEVELS PER SHOP CONVENTION - A SELF-      FWL0148
009020*    DOCUMENTING PROGRAM-ID LITERAL AND A SECTION-SCAN COUNTER     FWL0148
009030*    USED BY 4980-SCAN-FOR-SECTION.  REQ FWL0148.                  FWL0148
009040 77  WS-PROGRAM-ID               PIC X(08) VALUE 'FWLBT030'.              
009050 77  WS-SECT-SCAN-CNT            PIC 9(04) COMP VALUE ZERO.               
009100*--------------------------------------------------------------*          
009200*    FILE STATUS AND RUN SWITCHES                              *          
009300*--------------------------------------------------------------*          
009400 01  FWL-SWITCHES.                                                        
009500     05  WS-FS-FWSUMWK        PIC X(02) VALUE '00'.                       
009600     05  WS-FS-FWRPT01        PIC X(02) VALUE '00'.                       
009700     05  WS-FS-FWTSV01        PIC X(02) VALUE '00'.                       
009800     05  WS-FS-FWRPT02        PIC X(02) VALUE '00'.                       
009900     05  WS-EOF-SW            PIC X(01) VALUE 'N'.                        
010000         88  FWL-END-OF-SUMMARIES  VALUE 'Y'.                             
010100     05  WS-OPEN-OK-SW        PIC X(01) VALUE 'Y'.                        
010200         88  FWL-FILES-OPEN-OK     VALUE 'Y'.                             
010300     05  FILLER               PIC X(08).                                  
010400*--------------------------------------------------------------*          
010500*    CONSTANTS                                                 *          
010600*--------------------------------------------------------------*          
010700 01  FWL-CONSTANTS.                                                       
010800     05  WS-TAB-CHAR           PIC X(01) VALUE X'09'.                     
010900     05  FILLER                PIC X(09).                                 
011000*--------------------------------------------------------------*          
011100*    RUN COUNTERS - ALL COMP                                   *          
011200*--------------------------------------------------------------*          
011300 01  FWL-COUNTERS.                                                        
011310*    SUMMARY ROWS READ FROM FWSUMWK, FWLBT020'S OUTPUT.                   
011400     05  WS-CNT-SUMMARIES-IN   PIC 9(07) COMP.                            
011410*    DETAIL LINES WRITTEN TO THE FLAT REPORT, FWRPT01.                    
011500     05  WS-CNT-FLAT-LINES     PIC 9(07) COMP.                            
011510*    DETAIL LINES WRITTEN TO THE TAB-SEPARATED EXTRACT, FWTSV01.          
011600     05  WS-CNT-TSV-LINES      PIC 9(07) COMP.                            
011610*    DETAIL LINES WRITTEN TO THE DIRECTION-GROUPED REPORT,                
011620*    FWRPT02, ACROSS ALL THREE SECTIONS.                                  
011700     05  WS-CNT-GRP-LINES      PIC 9(07) COMP.                            
011800     05  FILLER                PIC X(04).                                 
011900*--------------------------------------------------------------*          
012000*    LOAD TABLE - THE SORTED ORDER FWLBT020 WROTE IS KEPT FOR  *          
012100*    THE FLAT REPORT AND THE TSV EXTRACT; THE GROUPED REPORT    *         
012200*    BUILDS ITS OWN RE-SORTED SUBSET INTO FWL-SECTION-TABLE.    *         
012300*--------------------------------------------------------------*          
012400 01  FWL-LOAD-TABLE.                                                      
012500     05  FWL-LOAD-ENTRY OCCURS 500 TIMES                                  
012600                         INDEXED BY FWL-LOAD-IDX.                         
012610*        THE DISTINCT PUBLIC ADDRESS, CARRIED AS FWLBT020 LEFT            
012620*        IT - ALREADY IN THE REPORT'S DISPLAY ORDER.                      
012700         10  WS-TAB-IP           PIC X(39).                               
012710*        REVERSE-LOOKUP DOMAIN NAME, OR SPACES.                           
012800         10  WS-TAB-DOMAIN       PIC X(64).                               
012810*        ISP/OWNER NAME, OR SPACES.                                       
012900         10  WS-TAB-ISP          PIC X(32).                               
012910*        TOTAL OCCURRENCES, BOTH SIDES.                                   
013000         10  WS-TAB-COUNT        PIC 9(07).                               
013010*        SOURCE-SIDE OCCURRENCE COUNT - FEEDS THE INCOMING                
013020*        SECTION'S SORT KEY AND "IN COUNT" REPORT COLUMN.                 
013100         10  WS-TAB-SRC-COUNT    PIC 9(07).                               
013110*        DEST-SIDE OCCURRENCE COUNT - FEEDS THE OUTGOING                  
013120*        SECTION'S SORT KEY AND "OUT COUNT" REPORT COLUMN.                
013200         10  WS-TAB-DST-COUNT    PIC 9(07).                               
013300         10  WS-TAB-IS-SOURCE    PIC X(01).                               
013400         10  WS-TAB-IS-DEST      PIC X(01).                               
013410*        'Incoming'/'Outgoing'/'Bidirectional', SET BY FWLBT020           
013420*        - DRIVES BOTH THE SECTION SELECT AND THE SORT CLASS.             
013500         10  WS-TAB-DIRECTION    PIC X(13).                               
013600         10  WS-TAB-SRC-ACT OCCURS 3 TIMES PIC X(01).                     
013700         10  WS-TAB-DST-ACT OCCURS 3 TIMES PIC X(01).                     
013800         10  WS-TAB-UNI-ACT OCCURS 3 TIMES PIC X(01).                     
013900         10  WS-TAB-PROTO   OCCURS 4 TIMES                                
014000                             INDEXED BY FWL-TAB-PROTO-IDX                 
014100                             PIC X(08).                                   
014200         10  WS-TAB-PORT    OCCURS 20 TIMES                               
014300                             INDEXED BY FWL-TAB-PORT-IDX                  
014400                             PIC 9(05).                                   
014500     05  FILLER              PIC X(04).                                   
014600*--------------------------------------------------------------*          
014700*    SECTION TABLE - ONE DIRECTION'S ROWS, RE-SORTED BY THAT    *         
014800*    SECTION'S RELEVANT COUNT DESCENDING, FOR THE GROUPED       *         
014900*    REPORT.  A BYTE-VIEW REDEFINES SUPPORTS WHOLE-ENTRY SWAPS  *         
015000*    DURING THE SELECTION SORT, AS IN FWLBT020.                 *         
015100*--------------------------------------------------------------*          
015200 01  FWL-SECTION-TABLE.                                                   
015300     05  FWL-SECT-ENTRY OCCURS 500 TIMES                                  
015400                        INDEXED BY FWL-SECT-IDX.                          
015410*        SUBSCRIPT BACK INTO FWL-LOAD-TABLE FOR THE ROW THIS              
015420*        SECTION ENTRY REPRESENTS - THE SECTION TABLE ITSELF              
015430*        NEVER DUPLICATES THE FULL 312-ODD BYTES OF A ROW.                
015500         10  WS-SECT-FROM-SUB    PIC 9(04) COMP.                          
015510*        SRC-COUNT OR DST-COUNT, WHICHEVER THIS SECTION SORTS             
015520*        ON, COPIED HERE BY 4981-SCAN-SECTION-STEP.                       
015600         10  WS-SECT-KEY-COUNT   PIC 9(07) COMP.                          
015700     05  FWL-SECT-ENTRY-R REDEFINES FWL-SECT-ENTRY.                       
015800         10  WS-SECT-ENTRY-BYTES PIC X(11) OCCURS 500 TIMES.              
015900     05  FILLER              PIC X(04).                                   
016000*--------------------------------------------------------------*          
016100*    WORK AREAS                                                *          
016200*--------------------------------------------------------------*          
016300 01  FWL-LOAD-WORK.                                                       
016310*    ROWS ACTUALLY LOADED INTO FWL-LOAD-TABLE THIS RUN.                   
016400     05  WS-LOAD-ENTRY-COUNT   PIC 9(04) COMP.                            
016410*    WORKING SUBSCRIPT WHILE SCANNING FWL-LOAD-TABLE FOR ONE              
016420*    DIRECTION'S ROWS.                                                    
016500     05  WS-SCAN-SUB           PIC 9(04) COMP.                            
016510*    ROWS CURRENTLY BUILT INTO FWL-SECTION-TABLE FOR THE                  
016520*    SECTION BEING FORMATTED.                                             
016600     05  WS-SECT-ENTRY-COUNT   PIC 9(04) COMP.                            
016710*    WORKING SUBSCRIPT WHILE WRITING OUT ONE SECTION'S ROWS.              
016700     05  WS-SECT-SUB           PIC 9(04) COMP.                            
016810*    'Incoming'/'Outgoing'/'Bidirectional' - WHICH DIRECTION              
016820*    4980-SCAN-FOR-SECTION IS CURRENTLY BUILDING.                         
016800     05  WS-SECT-TARGET-DIR    PIC X(13).                                 
016900     05  FILLER                PIC X(04).                                 
017000 01  FWL-SORT-WORK.                                                       
017010*    OUTER-LOOP SUBSCRIPT - SLOT BEING FILLED NEXT.                       
017100     05  WS-SORT-I             PIC 9(04) COMP.                            
017110*    INNER-LOOP SUBSCRIPT SCANNING THE UNSORTED REMAINDER.                
017200     05  WS-SORT-J             PIC 9(04) COMP.                            
017210*    SUBSCRIPT OF THE BEST CANDIDATE FOUND SO FAR THIS PASS.              
017300     05  WS-SORT-BEST          PIC 9(04) COMP.                            
017410*    'Y' WHEN ENTRY J OUTRANKS THE CURRENT BEST CANDIDATE.                
017400     05  WS-SORT-BETTER-SW     PIC X(01).                                 
017500         88  WS-SORT-IS-BETTER     VALUE 'Y'.                             
017610*    SWAP BUFFER - ONE WHOLE SECTION-TABLE ENTRY, BYTE IMAGE.             
017600     05  WS-HOLD-SECT-ENTRY    PIC X(11).                                 
017700     05  FILLER                PIC X(04).                                 
017800*--------------------------------------------------------------*          
017900*    CURRENT-ROW WORK AREA - ONE LOAD-TABLE ENTRY IS MOVED     *          
018000*    HERE (A SINGLE GROUP MOVE, SAME LAYOUT AS FWL-LOAD-ENTRY)  *         
018100*    BEFORE EACH DETAIL LINE IS FORMATTED, SO THE FORMATTING    *         
018200*    PARAGRAPHS NEVER NEED A ROW SUBSCRIPT OF THEIR OWN.        *         
018300*--------------------------------------------------------------*          
018400 01  FWL-CUR-ROW.                                                         
018500     05  WS-CR-IP              PIC X(39).                                 
018600     05  WS-CR-DOMAIN          PIC X(64).                                 
018700     05  WS-CR-ISP             PIC X(32).                                 
018800     05  WS-CR-COUNT           PIC 9(07).                                 
018900     05  WS-CR-SRC-COUNT       PIC 9(07).                                 
019000     05  WS-CR-DST-COUNT       PIC 9(07).                                 
019100     05  WS-CR-IS-SOURCE       PIC X(01).                                 
019200     05  WS-CR-IS-DEST         PIC X(01).                                 
019300     05  WS-CR-DIRECTION       PIC X(13).                                 
019400         88  WS-CR-DIR-IN          VALUE 'Incoming'.                      
019500         88  WS-CR-DIR-OUT         VALUE 'Outgoing'.                      
019600         88  WS-CR-DIR-BIDI        VALUE 'Bidirectional'.                 
019700     05  WS-CR-SRC-ACT OCCURS 3 TIMES PIC X(01).                          
019800     05  WS-CR-DST-ACT OCCURS 3 TIMES PIC X(01).                          
019900     05  WS-CR-UNI-ACT OCCURS 3 TIMES PIC X(01).                          
020000     05  WS-CR-PROTO   OCCURS 4 TIMES                                     
020100                        INDEXED BY FWL-CR-PROTO-IDX                       
020200                        PIC X(08).                                        
020300     05  WS-CR-PORT    OCCURS 20 TIMES                                    
020400                        INDEXED BY FWL-CR-PORT-IDX                        
020500                        PIC 9(05).                                        
020600     05  FILLER              PIC X(04).                                   
020700*--------------------------------------------------------------*          
020800*    ACTION-LIST AND PROTOCOL-LIST TEXT BUILD AREAS            *          
020900*--------------------------------------------------------------*          
021000 01  FWL-ACTION-WORK.                                                     
021010*    THREE B/A/U FLAG BYTES, SCANNED TOGETHER TO BUILD ONE OF             
021020*    THE TEXT FIELDS BELOW.                                               
021100     05  WS-ACT-FLAG-1         PIC X(01).                                 
021200     05  WS-ACT-FLAG-2         PIC X(01).                                 
021300     05  WS-ACT-FLAG-3         PIC X(01).                                 
021410*    SCRATCH 'BLOCK/ALLOW/AUDIT' TEXT, BUILT BY 5010-BUILD-ONE-           
021420*    ACT-TEXT AND THEN COPIED INTO ONE OF THE THREE BELOW.                
021400     05  WS-ACT-TEXT-OUT       PIC X(17).                                 
021510*    ACTIONS SEEN WHILE THE ROW'S ADDRESS WAS THE SOURCE.                 
021500     05  WS-SRC-ACT-TEXT       PIC X(17).                                 
021610*    ACTIONS SEEN WHILE THE ROW'S ADDRESS WAS THE DEST.                   
021600     05  WS-DST-ACT-TEXT       PIC X(17).                                 
021710*    UNION OF THE TWO ACTION SETS ABOVE.                                  
021700     05  WS-UNI-ACT-TEXT       PIC X(17).                                 
021810*    'IN:'-PREFIXED LIST FOR THE GROUPED REPORT - ALWAYS BUILT            
021820*    FROM WS-SRC-ACT-TEXT REGARDLESS OF SECTION. SEE FWL0146.             
021800     05  WS-IN-LIST-TEXT       PIC X(21).                                 
021910*    'OUT:'-PREFIXED LIST - ALWAYS BUILT FROM WS-DST-ACT-TEXT.            
021900     05  WS-OUT-LIST-TEXT      PIC X(21).                                 
022010*    BOTH LISTS TOGETHER, 'IN:xxx,OUT:yyy', FOR THE BIDI                  
022020*    SECTION OF THE GROUPED REPORT.                                       
022000     05  WS-BIDI-LIST-TEXT     PIC X(42).                                 
022110*    PROTOCOL TEXT LIST FOR THE EVENT-TYPES REPORT COLUMN.                
022100     05  WS-EVT-TYPES-TEXT     PIC X(42).                                 
022200     05  FILLER                PIC X(04).                                 
022300 01  FWL-PROTO-WORK.                                                      
022310*    DISTINCT PROTOCOLS FOR THE CURRENT ROW, COMMA-JOINED.                
022400     05  WS-PROTO-TEXT         PIC X(35).                                 
022510*    RUNNING LENGTH OF WS-PROTO-TEXT AS IT IS BUILT.                      
022500     05  WS-PROTO-LEN          PIC 9(02) COMP.                            
022610*    TRIMMED LENGTH OF ONE PROTOCOL ENTRY BEFORE APPENDING.               
022600     05  WS-TRIM-LEN           PIC 9(02) COMP.                            
022700     05  FILLER                PIC X(04).                                 
022800*--------------------------------------------------------------*          
022900*    EDITED-COUNT AND DETAIL-LINE WORK AREAS                   *          
023000*--------------------------------------------------------------*          
023100 01  FWL-EDIT-WORK.                                                       
023210*    RAW COMP COUNT BEING EDITED FOR DISPLAY ON A REPORT LINE.            
023200     05  WS-EDIT-COUNT-NUM     PIC 9(07) COMP.                            
023310*    ZERO-SUPPRESSED NUMERIC-EDITED VIEW OF THE SAME COUNT.               
023300     05  WS-EDIT-COUNT-ED      PIC ZZZZZZ9.                               
023410*    ALPHANUMERIC COPY OF WS-EDIT-COUNT-ED, READY TO STRING               
023420*    INTO A TSV LINE.                                                     
023400     05  WS-EDIT-COUNT         PIC X(07).                                 
023500     05  FILLER                PIC X(04).                                 
023600*--------------------------------------------------------------*          
023700*    FLAT SUMMARY REPORT HEADING AND DETAIL LINES               *         
023800*--------------------------------------------------------------*          
023900 01  RPT-TITLE-LINE.                                                      
024000     05  FILLER PIC X(25) VALUE 'UFW Log Analysis Summary'.               
024100     05  FILLER PIC X(107) VALUE SPACES.                                  
024200*--------------------------------------------------------------*          
024300*    COLUMN WIDTHS BELOW ARE CUT TIGHT TO STAY INSIDE THE 132- *          
024400*    BYTE PRINT LINE.  A FULL-LENGTH BIDIRECTIONAL ACTION LIST *          
024500*    OR A FOUR-PROTOCOL SET CAN RUN A FEW BYTES LONGER THAN    *          
024600*    THE COLUMN - THE TAIL IS LOST, AS ON ANY FIXED PRINT LINE.*          
024700*--------------------------------------------------------------*          
024800 01  RPT-HEADING-LINE.                                                    
024900     05  FILLER PIC X(15) VALUE 'IP Address'.                             
025000     05  FILLER PIC X(01) VALUE SPACE.                                    
025100     05  FILLER PIC X(15) VALUE 'Domain Name'.                            
025200     05  FILLER PIC X(01) VALUE SPACE.                                    
025300     05  FILLER PIC X(08) VALUE 'ISP'.                                    
025400     05  FILLER PIC X(01) VALUE SPACE.                                    
025500     05  FILLER PIC X(13) VALUE 'Direction'.                              
025600     05  FILLER PIC X(01) VALUE SPACE.                                    
025700     05  FILLER PIC X(07) VALUE 'In Cnt'.                                 
025800     05  FILLER PIC X(01) VALUE SPACE.                                    
025900     05  FILLER PIC X(08) VALUE 'Out Cnt'.                                
026000     05  FILLER PIC X(01) VALUE SPACE.                                    
026100     05  FILLER PIC X(34) VALUE 'Event Types'.                            
026200     05  FILLER PIC X(01) VALUE SPACE.                                    
026300     05  FILLER PIC X(24) VALUE 'Protocols'.                              
026400     05  FILLER PIC X(01) VALUE SPACES.                                   
026500 01  RPT-DETAIL-LINE.                                                     
026600     05  RPT-D-IP        PIC X(39).                                       
026700     05  FILLER          PIC X(01) VALUE SPACE.                           
026800     05  RPT-D-DOMAIN     PIC X(15).                                      
026900     05  FILLER          PIC X(01) VALUE SPACE.                           
027000     05  RPT-D-ISP        PIC X(08).                                      
027100     05  FILLER          PIC X(01) VALUE SPACE.                           
027200     05  RPT-D-DIRECTION  PIC X(13).                                      
027300     05  FILLER          PIC X(01) VALUE SPACE.                           
027400     05  RPT-D-IN-COUNT   PIC X(07).                                      
027500     05  FILLER          PIC X(01) VALUE SPACE.                           
027600     05  RPT-D-OUT-COUNT  PIC X(08).                                      
027700     05  FILLER          PIC X(01) VALUE SPACE.                           
027800     05  RPT-D-EVT-TYPES  PIC X(34).                                      
027900     05  FILLER          PIC X(01) VALUE SPACE.                           
028000     05  RPT-D-PROTOS     PIC X(24).                                      
028100     05  FILLER          PIC X(01) VALUE SPACES.                          
028200 01  RPT-EMPTY-LINE.                                                      
028300     05  FILLER PIC X(50)                                                 
028400             VALUE 'No public IP addresses found in the logs.'.           
028500     05  FILLER PIC X(82) VALUE SPACES.                                   
028600*--------------------------------------------------------------*          
028700*    TSV EXTRACT HEADER AND DETAIL LINES                        *         
028800*--------------------------------------------------------------*          
028900 01  TSV-HEADER-LINE.                                                     
029000     05  TSV-HEADER-TEXT        PIC X(131).                               
029100     05  FILLER                 PIC X(001).                               
029200 01  TSV-DETAIL-LINE.                                                     
029300     05  TSV-DETAIL-TEXT        PIC X(131).                               
029400     05  FILLER                 PIC X(001).                               
029500 01  TSV-EMPTY-LINE.                                                      
029600     05  FILLER PIC X(50)                                                 
029700             VALUE 'No public IP addresses found in the logs.'.           
029800     05  FILLER PIC X(82) VALUE SPACES.                                   
029900*--------------------------------------------------------------*          
030000*    DIRECTION-GROUPED REPORT TITLE AND DETAIL LINES             *        
030100*--------------------------------------------------------------*          
030200 01  GRP-TITLE-LINE.                                                      
030300     05  GRP-TITLE-TEXT         PIC X(131).                               
030400     05  FILLER                 PIC X(001).                               
030500 01  GRP-DETAIL-LINE.                                                     
030600     05  GRP-D-IP        PIC X(39).                                       
030700     05  FILLER          PIC X(01) VALUE SPACE.                           
030800     05  GRP-D-COUNT     PIC X(09).                                       
030900     05  FILLER          PIC X(01) VALUE SPACE.                           
031000     05  GRP-D-ACTIONS   PIC X(30).                                       
031100     05  FILLER          PIC X(52) VALUE SPACES.                          
031200 01  GRP-DETAIL-LINE-BIDI.                                                
031300     05  GRP-DB-IP         PIC X(39).                                     
031400     05  FILLER           PIC X(01) VALUE SPACE.                          
031500     05  GRP-DB-IN-COUNT   PIC X(09).                                     
031600     05  FILLER           PIC X(01) VALUE SPACE.                          
031700     05  GRP-DB-OUT-COUNT  PIC X(09).                                     
031800     05  FILLER           PIC X(01) VALUE SPACE.                          
031900     05  GRP-DB-ACTIONS    PIC X(42).                                     
032000     05  FILLER           PIC X(30) VALUE SPACES.                         
032100 01  GRP-EMPTY-LINE.                                                      
032200     05  FILLER PIC X(50)                                                 
032300             VALUE 'No public IP addresses found in the logs.'.           
032400     05  FILLER PIC X(82) VALUE SPACES.                                   
032500 PROCEDURE DIVISION.                                                      
032600*-----------------------------------                                      
032700 0000-FWLBT030.                                                           
032800*-----------------------------------                                      
032900    PERFORM 1000-INITIALIZE         THRU 1000-EXIT.                       
033000    PERFORM 1500-LOAD-SUMMARY-TAB   THRU 1500-EXIT.                       
033100    PERFORM 2000-WRITE-FLAT-REPORT  THRU 2000-EXIT.                       
033200    PERFORM 3000-WRITE-TSV-EXTRACT  THRU 3000-EXIT.                       
033300    PERFORM 4000-WRITE-GROUPED-RPT  THRU 4000-EXIT.                       
033400    PERFORM 9000-FINALIZE           THRU 9000-EXIT.                       
033500    STOP RUN.                                                             
033600*-----------------------------------                                      
033700*            INITIALIZATION                                     *         
033800*-----------------------------------                                      
033900 1000-INITIALIZE.                                                         
034000    DISPLAY '*============================================*'.             
034100    DISPLAY '*====       FWLBT030  -  REPORT-WRITER    ====*'.            
034200    DISPLAY '*============================================*'.             
034300    MOVE 0 TO RETURN-CODE.                                                
034400    INITIALIZE FWL-COUNTERS.                                              
034500    INITIALIZE FWL-LOAD-TABLE.                                            
034600    INITIALIZE FWL-SECTION-TABLE.                                         
034700    MOVE 0 TO WS-LOAD-ENTRY-COUNT.                                        
034800    OPEN INPUT FWSUMWK.                                                   
034900    IF WS-FS-FWSUMWK NOT = '00'                                           
035000       DISPLAY 'FWLBT030 - ERRORE APERTURA FWSUMWK : '                    
035100               WS-FS-FWSUMWK                                              
035200       MOVE 'N'    TO WS-OPEN-OK-SW                                       
035300       MOVE 500    TO RETURN-CODE                                         
035400    ELSE                                                                  
035500       OPEN OUTPUT FWRPT01                                                
035600       IF WS-FS-FWRPT01 NOT = '00'                                        
035700          DISPLAY 'FWLBT030 - ERRORE APERTURA FWRPT01 : '                 
035800                  WS-FS-FWRPT01                                           
035900          MOVE 'N'    TO WS-OPEN-OK-SW                                    
036000          MOVE 500    TO RETURN-CODE                                      
036100          CLOSE FWSUMWK                                                   
036200       ELSE                                                               
036300          OPEN OUTPUT FWTSV01                                             
036400          IF WS-FS-FWTSV01 NOT = '00'                                     
036500             DISPLAY 'FWLBT030 - ERRORE APERTURA FWTSV01 : '              
036600                     WS-FS-FWTSV01                                        
036700             MOVE 'N'    TO WS-OPEN-OK-SW                                 
036800             MOVE 500    TO RETURN-CODE                                   
036900             CLOSE FWSUMWK                                                
037000             CLOSE FWRPT01                                                
037100          ELSE                                                            
037200             OPEN OUTPUT FWRPT02                                          
037300             IF WS-FS-FWRPT02 NOT = '00'                                  
037400                DISPLAY 'FWLBT030 - ERRORE APERTURA FWRPT02 : '           
037500                        WS-FS-FWRPT02                                     
037600                MOVE 'N'    TO WS-OPEN-OK-SW                              
037700                MOVE 500    TO RETURN-CODE                                
037800                CLOSE FWSUMWK                                             
037900                CLOSE FWRPT01                                             
038000                CLOSE FWTSV01                                             
038100             END-IF                                                       
038200          END-IF                                                          
038300       END-IF                                                             
038400    END-IF.                                                               
038500 1000-EXIT.                                                               
038600    EXIT.                                                                 
038700*-----------------------------------                                      
038800*    STEP 1 - LOAD THE SORTED SUMMARY WORK FILE INTO A TABLE    *         
038900*-----------------------------------                                      
039000 1500-LOAD-SUMMARY-TAB.                                                   
039100    IF FWL-FILES-OPEN-OK                                                  
039200       PERFORM 1510-READ-SUMMARY  THRU 1510-EXIT                          
039300       PERFORM 1520-STORE-SUMMARY THRU 1520-EXIT                          
039400          UNTIL FWL-END-OF-SUMMARIES                                      
039500    END-IF.                                                               
039600 1500-EXIT.                                                               
039700    EXIT.                                                                 
039800*-----------------------------------                                      
039900 1510-READ-SUMMARY.                                                       
040000*-----------------------------------                                      
040100    READ FWSUMWK                                                          
040200        AT END                                                            
040300            SET FWL-END-OF-SUMMARIES TO TRUE                              
040400    END-READ.                                                             
040500    IF NOT FWL-END-OF-SUMMARIES                                           
040600       ADD 1 TO WS-CNT-SUMMARIES-IN                                       
040700    END-IF.                                                               
040800 1510-EXIT.                                                               
040900    EXIT.                                                                 
041000*-----------------------------------                                      
041100 1520-STORE-SUMMARY.                                                      
041200*-----------------------------------                                      
041300    ADD 1 TO WS-LOAD-ENTRY-COUNT.                                         
041400    SET FWL-LOAD-IDX TO WS-LOAD-ENTRY-COUNT.                              
041500    MOVE FWL-SUM-RECORD TO FWL-LOAD-ENTRY (FWL-LOAD-IDX).                 
041600    PERFORM 1510-READ-SUMMARY THRU 1510-EXIT.                             
041700 1520-EXIT.                                                               
041800    EXIT.                                                                 
041900*-----------------------------------                                      
042000*    STEP 2 - WRITE THE FLAT SUMMARY REPORT                     *         
042100*-----------------------------------                                      
042200 2000-WRITE-FLAT-REPORT.                                                  
042300    IF WS-LOAD-ENTRY-COUNT = 0                                            
042400       WRITE FWR-PRINT-LINE FROM RPT-EMPTY-LINE                           
042500    ELSE                                                                  
042600       WRITE FWR-PRINT-LINE FROM RPT-TITLE-LINE                           
042700       WRITE FWR-PRINT-LINE FROM RPT-HEADING-LINE                         
042800       PERFORM 2010-WRITE-ONE-FLAT-LINE THRU 2010-EXIT                    
042900           VARYING FWL-LOAD-IDX FROM 1 BY 1                               
043000           UNTIL FWL-LOAD-IDX > WS-LOAD-ENTRY-COUNT                       
043100    END-IF.                                                               
043200 2000-EXIT.                                                               
043300    EXIT.                                                                 
043400*-----------------------------------                                      
043500 2010-WRITE-ONE-FLAT-LINE.                                                
043600*-----------------------------------                                      
043610*    IN COUNT = TIMES SEEN AS SOURCE, OUT COUNT = TIMES SEEN       FWL0146
043620*    AS DESTINATION - SEE REQ FWL0146.                             FWL0146
043700    MOVE FWL-LOAD-ENTRY (FWL-LOAD-IDX) TO FWL-CUR-ROW.                    
043800    PERFORM 5000-BUILD-ACT-LISTS  THRU 5000-EXIT.                         
043900    PERFORM 5100-BUILD-PROTO-LIST THRU 5100-EXIT.                         
044000    MOVE WS-CR-SRC-COUNT  TO WS-EDIT-COUNT-NUM.                           
044100    PERFORM 5200-EDIT-COUNT-DASH THRU 5200-EXIT.                          
044200    MOVE WS-EDIT-COUNT    TO RPT-D-IN-COUNT.                              
044300    MOVE WS-CR-DST-COUNT  TO WS-EDIT-COUNT-NUM.                           
044400    PERFORM 5200-EDIT-COUNT-DASH THRU 5200-EXIT.                          
044500    MOVE WS-EDIT-COUNT    TO RPT-D-OUT-COUNT.                             
044600    MOVE WS-CR-IP         TO RPT-D-IP.                                    
044700    MOVE WS-CR-DOMAIN     TO RPT-D-DOMAIN.                                
044800    MOVE WS-CR-ISP        TO RPT-D-ISP.                                   
044900    MOVE WS-CR-DIRECTION  TO RPT-D-DIRECTION.                             
045000    MOVE WS-EVT-TYPES-TEXT TO RPT-D-EVT-TYPES.                            
045100    IF WS-PROTO-LEN = 0                                                   
045200       MOVE 'N/A' TO RPT-D-PROTOS                                         
045300    ELSE                                                                  
045400       MOVE WS-PROTO-TEXT TO RPT-D-PROTOS                                 
045500    END-IF.                                                               
045600    WRITE FWR-PRINT-LINE FROM RPT-DETAIL-LINE.                            
045700    ADD 1 TO WS-CNT-FLAT-LINES.                                           
045800 2010-EXIT.                                                               
045900    EXIT.                                                                 
046000*-----------------------------------                                      
046100*    STEP 3 - WRITE THE TAB-SEPARATED EXTRACT                   *         
046200*-----------------------------------                                      
046300 3000-WRITE-TSV-EXTRACT.                                                  
046400    IF WS-LOAD-ENTRY-COUNT = 0                                            
046500       WRITE FWT-PRINT-LINE FROM TSV-EMPTY-LINE                           
046600    ELSE                                                                  
046700       PERFORM 3900-BUILD-TSV-HEADER THRU 3900-EXIT                       
046800       WRITE FWT-PRINT-LINE FROM TSV-HEADER-LINE                          
046900       PERFORM 3010-WRITE-ONE-TSV-LINE THRU 3010-EXIT                     
047000           VARYING FWL-LOAD-IDX FROM 1 BY 1                               
047100           UNTIL FWL-LOAD-IDX > WS-LOAD-ENTRY-COUNT                       
047200    END-IF.                                                               
047300 3000-EXIT.                                                               
047400    EXIT.                                                                 
047500*-----------------------------------                                      
047600 3010-WRITE-ONE-TSV-LINE.                                                 
047700*-----------------------------------                                      
047710*    IN_COUNT COLUMN = SRC-COUNT, OUT_COUNT COLUMN = DST-COUNT,    FWL0146
047720*    TO MATCH THE HEADER ORDER BUILT AT 3900 - REQ FWL0146.        FWL0146
047800    MOVE FWL-LOAD-ENTRY (FWL-LOAD-IDX) TO FWL-CUR-ROW.                    
047900    PERFORM 5000-BUILD-ACT-LISTS  THRU 5000-EXIT.                         
048000    PERFORM 5100-BUILD-PROTO-LIST THRU 5100-EXIT.                         
048100    IF WS-PROTO-LEN = 0                                                   
048200       MOVE 'N/A' TO WS-PROTO-TEXT                                        
048300    END-IF.                                                               
048400    MOVE SPACES TO TSV-DETAIL-LINE.                                       
048500    STRING WS-CR-IP        DELIMITED BY SPACE                             
048600           WS-TAB-CHAR     DELIMITED BY SIZE                              
048700           WS-CR-DOMAIN    DELIMITED BY SPACE                             
048800           WS-TAB-CHAR     DELIMITED BY SIZE                              
048900           WS-CR-ISP       DELIMITED BY SPACE                             
049000           WS-TAB-CHAR     DELIMITED BY SIZE                              
049100           WS-CR-DIRECTION DELIMITED BY SPACE                             
049200           WS-TAB-CHAR     DELIMITED BY SIZE                              
049300           WS-CR-SRC-COUNT DELIMITED BY SIZE                              
049400           WS-TAB-CHAR     DELIMITED BY SIZE                              
049500           WS-CR-DST-COUNT DELIMITED BY SIZE                              
049600           WS-TAB-CHAR     DELIMITED BY SIZE                              
049700           WS-EVT-TYPES-TEXT DELIMITED BY SPACE                           
049800           WS-TAB-CHAR     DELIMITED BY SIZE                              
049900           WS-PROTO-TEXT   DELIMITED BY SPACE                             
050000           INTO TSV-DETAIL-TEXT.                                          
050100    WRITE FWT-PRINT-LINE FROM TSV-DETAIL-LINE.                            
050200    ADD 1 TO WS-CNT-TSV-LINES.                                            
050300 3010-EXIT.                                                               
050400    EXIT.                                                                 
050500*-----------------------------------                                      
050600 3900-BUILD-TSV-HEADER.                                                   
050700*-----------------------------------                                      
050800    MOVE SPACES TO TSV-HEADER-LINE.                                       
050900    STRING 'IP_Address'  DELIMITED BY SIZE                                
051000           WS-TAB-CHAR    DELIMITED BY SIZE                               
051100           'Domain_Name' DELIMITED BY SIZE                                
051200           WS-TAB-CHAR    DELIMITED BY SIZE                               
051300           'ISP'          DELIMITED BY SIZE                               
051400           WS-TAB-CHAR    DELIMITED BY SIZE                               
051500           'Direction'    DELIMITED BY SIZE                               
051600           WS-TAB-CHAR    DELIMITED BY SIZE                               
051700           'In_Count'     DELIMITED BY SIZE                               
051800           WS-TAB-CHAR    DELIMITED BY SIZE                               
051900           'Out_Count'    DELIMITED BY SIZE                               
052000           WS-TAB-CHAR    DELIMITED BY SIZE                               
052100           'Event_Types'  DELIMITED BY SIZE                               
052200           WS-TAB-CHAR    DELIMITED BY SIZE                               
052300           'Protocols'    DELIMITED BY SIZE                               
052400           INTO TSV-HEADER-TEXT.                                          
052500 3900-EXIT.                                                               
052600    EXIT.                                                                 
052700*-----------------------------------                                      
052800*    STEP 4 - WRITE THE DIRECTION-GROUPED REPORT, 3 SECTIONS     *        
052900*-----------------------------------                                      
053000 4000-WRITE-GROUPED-RPT.                                                  
053100    IF WS-LOAD-ENTRY-COUNT = 0                                            
053200       WRITE FWG-PRINT-LINE FROM GRP-EMPTY-LINE                           
053300    ELSE                                                                  
053400       PERFORM 4100-BUILD-INCOMING-SECT THRU 4100-EXIT                    
053500       PERFORM 4200-BUILD-BIDI-SECT     THRU 4200-EXIT                    
053600       PERFORM 4300-BUILD-OUTGOING-SECT THRU 4300-EXIT                    
053700    END-IF.                                                               
053800 4000-EXIT.                                                               
053900    EXIT.                                                                 
054000*-----------------------------------                                      
054100 4100-BUILD-INCOMING-SECT.                                                
054200*-----------------------------------                                      
054300    PERFORM 4950-SELECT-SECTION-ROWS THRU 4950-EXIT.                      
054400    IF WS-SECT-ENTRY-COUNT > 0                                            
054500       PERFORM 4900-SORT-SECTION-TAB THRU 4900-EXIT                       
054600       MOVE SPACES TO GRP-TITLE-LINE                                      
054700       STRING 'INCOMING CONNECTIONS' DELIMITED BY SIZE                    
054800           INTO GRP-TITLE-TEXT                                            
054900       WRITE FWG-PRINT-LINE FROM GRP-TITLE-LINE                           
055000       PERFORM 4400-WRITE-ONE-GRP-LINE THRU 4400-EXIT                     
055100           VARYING FWL-SECT-IDX FROM 1 BY 1                               
055200           UNTIL FWL-SECT-IDX > WS-SECT-ENTRY-COUNT                       
055300    END-IF.                                                               
055400 4100-EXIT.                                                               
055500    EXIT.                                                                 
055600*-----------------------------------                                      
055700 4200-BUILD-BIDI-SECT.                                                    
055800*-----------------------------------                                      
055900    PERFORM 4960-SELECT-BIDI-ROWS THRU 4960-EXIT.                         
056000    IF WS-SECT-ENTRY-COUNT > 0                                            
056100       PERFORM 4900-SORT-SECTION-TAB THRU 4900-EXIT                       
056200       MOVE SPACES TO GRP-TITLE-LINE                                      
056300       STRING 'BIDIRECTIONAL CONNECTIONS' DELIMITED BY SIZE               
056400           INTO GRP-TITLE-TEXT                                            
056500       WRITE FWG-PRINT-LINE FROM GRP-TITLE-LINE                           
056600       PERFORM 4410-WRITE-ONE-GRP-BIDI THRU 4410-EXIT                     
056700           VARYING FWL-SECT-IDX FROM 1 BY 1                               
056800           UNTIL FWL-SECT-IDX > WS-SECT-ENTRY-COUNT                       
056900    END-IF.                                                               
057000 4200-EXIT.                                                               
057100    EXIT.                                                                 
057200*-----------------------------------                                      
057300 4300-BUILD-OUTGOING-SECT.                                                
057400*-----------------------------------                                      
057500    PERFORM 4970-SELECT-OUTGOING-ROWS THRU 4970-EXIT.                     
057600    IF WS-SECT-ENTRY-COUNT > 0                                            
057700       PERFORM 4900-SORT-SECTION-TAB THRU 4900-EXIT                       
057800       MOVE SPACES TO GRP-TITLE-LINE                                      
057900       STRING 'OUTGOING CONNECTIONS' DELIMITED BY SIZE                    
058000           INTO GRP-TITLE-TEXT                                            
058100       WRITE FWG-PRINT-LINE FROM GRP-TITLE-LINE                           
058200       PERFORM 4400-WRITE-ONE-GRP-LINE THRU 4400-EXIT                     
058300           VARYING FWL-SECT-IDX FROM 1 BY 1                               
058400           UNTIL FWL-SECT-IDX > WS-SECT-ENTRY-COUNT                       
058500    END-IF.                                                               
058600 4300-EXIT.                                                               
058700    EXIT.                                                                 
058800*-----------------------------------                                      
058900 4400-WRITE-ONE-GRP-LINE.                                                 
059000*-----------------------------------                                      
059100    SET WS-SCAN-SUB TO WS-SECT-FROM-SUB (FWL-SECT-IDX).                   
059200    SET FWL-LOAD-IDX TO WS-SCAN-SUB.                                      
059300    MOVE FWL-LOAD-ENTRY (FWL-LOAD-IDX) TO FWL-CUR-ROW.                    
059400    PERFORM 5000-BUILD-ACT-LISTS THRU 5000-EXIT.                          
059500    MOVE WS-CR-IP TO GRP-D-IP.                                            
059600    MOVE WS-SECT-KEY-COUNT (FWL-SECT-IDX) TO WS-EDIT-COUNT-NUM.           
059700    PERFORM 5200-EDIT-COUNT-DASH THRU 5200-EXIT.                          
059800    MOVE WS-EDIT-COUNT TO GRP-D-COUNT.                                    
059900    IF WS-CR-DIR-IN                                                       
060000       MOVE WS-IN-LIST-TEXT  TO GRP-D-ACTIONS                             
060100    ELSE                                                                  
060200       MOVE WS-OUT-LIST-TEXT TO GRP-D-ACTIONS                             
060300    END-IF.                                                               
060400    WRITE FWG-PRINT-LINE FROM GRP-DETAIL-LINE.                            
060500    ADD 1 TO WS-CNT-GRP-LINES.                                            
060600 4400-EXIT.                                                               
060700    EXIT.                                                                 
060800*-----------------------------------                                      
060900 4410-WRITE-ONE-GRP-BIDI.                                                 
061000*-----------------------------------                                      
061010*    IN COUNT = SRC-COUNT, OUT COUNT = DST-COUNT, SAME RULE AS     FWL0146
061020*    THE FLAT REPORT - REQ FWL0146.                                FWL0146
061100    SET WS-SCAN-SUB TO WS-SECT-FROM-SUB (FWL-SECT-IDX).                   
061200    SET FWL-LOAD-IDX TO WS-SCAN-SUB.                                      
061300    MOVE FWL-LOAD-ENTRY (FWL-LOAD-IDX) TO FWL-CUR-ROW.                    
061400    PERFORM 5000-BUILD-ACT-LISTS THRU 5000-EXIT.                          
061500    MOVE WS-CR-IP TO GRP-DB-IP.                                           
061600    MOVE WS-CR-SRC-COUNT TO WS-EDIT-COUNT-NUM.                            
061700    PERFORM 5200-EDIT-COUNT-DASH THRU 5200-EXIT.                          
061800    MOVE WS-EDIT-COUNT TO GRP-DB-IN-COUNT.                                
061900    MOVE WS-CR-DST-COUNT TO WS-EDIT-COUNT-NUM.                            
062000    PERFORM 5200-EDIT-COUNT-DASH THRU 5200-EXIT.                          
062100    MOVE WS-EDIT-COUNT TO GRP-DB-OUT-COUNT.                               
062200    MOVE WS-BIDI-LIST-TEXT TO GRP-DB-ACTIONS.                             
062300    WRITE FWG-PRINT-LINE FROM GRP-DETAIL-LINE-BIDI.                       
062400    ADD 1 TO WS-CNT-GRP-LINES.                                            
062500 4410-EXIT.                                                               
062600    EXIT.                                                                 
062700*-----------------------------------                                      
062800*    SECTION ROW SELECTION - ONE WRAPPER PER DIRECTION, SHARING  *        
062900*    THE COMMON SCAN STEP AT 4980.                               *        
063000*-----------------------------------                                      
063100 4950-SELECT-SECTION-ROWS.                                                
063200    MOVE 'Incoming'      TO WS-SECT-TARGET-DIR.                           
063300    PERFORM 4980-SCAN-FOR-SECTION THRU 4980-EXIT.                         
063400 4950-EXIT.                                                               
063500    EXIT.                                                                 
063600*-----------------------------------                                      
063700 4960-SELECT-BIDI-ROWS.                                                   
063800*-----------------------------------                                      
063900    MOVE 'Bidirectional' TO WS-SECT-TARGET-DIR.                           
064000    PERFORM 4980-SCAN-FOR-SECTION THRU 4980-EXIT.                         
064100 4960-EXIT.                                                               
064200    EXIT.                                                                 
064300*-----------------------------------                                      
064400 4970-SELECT-OUTGOING-ROWS.                                               
064500*-----------------------------------                                      
064600    MOVE 'Outgoing'      TO WS-SECT-TARGET-DIR.                           
064700    PERFORM 4980-SCAN-FOR-SECTION THRU 4980-EXIT.                         
064800 4970-EXIT.                                                               
064900    EXIT.                                                                 
065000*-----------------------------------                                      
065100 4980-SCAN-FOR-SECTION.                                                   
065200*-----------------------------------                                      
065210    ADD 1 TO WS-SECT-SCAN-CNT.                                            
065300    INITIALIZE FWL-SECTION-TABLE.                                         
065400    MOVE 0 TO WS-SECT-ENTRY-COUNT.                                        
065500    PERFORM 4981-SCAN-SECTION-STEP THRU 4981-EXIT                         
065600        VARYING FWL-LOAD-IDX FROM 1 BY 1                                  
065700        UNTIL FWL-LOAD-IDX > WS-LOAD-ENTRY-COUNT.                         
065800 4980-EXIT.                                                               
065900    EXIT.                                                                 
066000*-----------------------------------                                      
066100 4981-SCAN-SECTION-STEP.                                                  
066200*-----------------------------------                                      
066210*    INCOMING SECTION SORTS ON SRC-COUNT, OUTGOING ON DST-COUNT    FWL0146
066220*    PER SPEC - REQ FWL0146.                                       FWL0146
066300    IF WS-TAB-DIRECTION (FWL-LOAD-IDX) = WS-SECT-TARGET-DIR               
066400       ADD 1 TO WS-SECT-ENTRY-COUNT                                       
066500       SET FWL-SECT-IDX TO WS-SECT-ENTRY-COUNT                            
066600       SET WS-SECT-FROM-SUB (FWL-SECT-IDX) TO FWL-LOAD-IDX                
066700       EVALUATE TRUE                                                      
066800          WHEN WS-SECT-TARGET-DIR = 'Incoming'                            
066900             MOVE WS-TAB-SRC-COUNT (FWL-LOAD-IDX)                         
067000               TO WS-SECT-KEY-COUNT (FWL-SECT-IDX)                        
067100          WHEN WS-SECT-TARGET-DIR = 'Outgoing'                            
067200             MOVE WS-TAB-DST-COUNT (FWL-LOAD-IDX)                         
067300               TO WS-SECT-KEY-COUNT (FWL-SECT-IDX)                        
067400          WHEN OTHER                                                      
067500             MOVE WS-TAB-COUNT (FWL-LOAD-IDX)                             
067600               TO WS-SECT-KEY-COUNT (FWL-SECT-IDX)                        
067700       END-EVALUATE                                                       
067800    END-IF.                                                               
067900 4981-EXIT.                                                               
068000    EXIT.                                                                 
068100*-----------------------------------                                      
068200*    IN-TABLE SELECTION SORT OF THE CURRENT SECTION'S ROWS BY    *        
068300*    WS-SECT-KEY-COUNT DESCENDING.  SAME WHOLE-ENTRY-SWAP-BY-    *        
068400*    MOVE TECHNIQUE AS FWLBT020, BUT ONLY 11 BYTES PER ENTRY.    *        
068500*-----------------------------------                                      
068600 4900-SORT-SECTION-TAB.                                                   
068700    IF WS-SECT-ENTRY-COUNT > 1                                            
068800       MOVE 1 TO WS-SORT-I                                                
068900       PERFORM 4910-SORT-OUTER-STEP THRU 4910-EXIT                        
069000           UNTIL WS-SORT-I >= WS-SECT-ENTRY-COUNT                         
069100    END-IF.                                                               
069200 4900-EXIT.                                                               
069300    EXIT.                                                                 
069400*-----------------------------------                                      
069500 4910-SORT-OUTER-STEP.                                                    
069600*-----------------------------------                                      
069700    MOVE WS-SORT-I TO WS-SORT-BEST.                                       
069800    COMPUTE WS-SORT-J = WS-SORT-I + 1.                                    
069900    PERFORM 4920-SORT-INNER-STEP THRU 4920-EXIT                           
070000        UNTIL WS-SORT-J > WS-SECT-ENTRY-COUNT.                            
070100    IF WS-SORT-BEST NOT = WS-SORT-I                                       
070200       MOVE WS-SECT-ENTRY-BYTES (WS-SORT-I)    TO                         
070300              WS-HOLD-SECT-ENTRY                                          
070400       MOVE WS-SECT-ENTRY-BYTES (WS-SORT-BEST) TO                         
070500              WS-SECT-ENTRY-BYTES (WS-SORT-I)                             
070600       MOVE WS-HOLD-SECT-ENTRY                 TO                         
070700              WS-SECT-ENTRY-BYTES (WS-SORT-BEST)                          
070800    END-IF.                                                               
070900    ADD 1 TO WS-SORT-I.                                                   
071000 4910-EXIT.                                                               
071100    EXIT.                                                                 
071200*-----------------------------------                                      
071300 4920-SORT-INNER-STEP.                                                    
071400*-----------------------------------                                      
071500    IF WS-SECT-KEY-COUNT (WS-SORT-J) >                                    
071600          WS-SECT-KEY-COUNT (WS-SORT-BEST)                                
071700       MOVE WS-SORT-J TO WS-SORT-BEST                                     
071800    END-IF.                                                               
071900    ADD 1 TO WS-SORT-J.                                                   
072000 4920-EXIT.                                                               
072100    EXIT.                                                                 
072200*-----------------------------------                                      
072300*    STEP 6 - BUILD THE THREE ACTION-LIST TEXTS FOR THE ROW    *          
072400*    (SRC/DST/UNION) PLUS THE IN:/OUT: PREFIXED LISTS AND       *         
072500*    THE DIRECTION-SELECTED EVENT-TYPES TEXT.                   *         
072600*-----------------------------------                                      
072700 5000-BUILD-ACT-LISTS.                                                    
072710*    IN: LIST IS ALWAYS BUILT FROM THE SOURCE-SIDE ACTIONS AND     FWL0146
072720*    OUT: FROM THE DESTINATION-SIDE ACTIONS - REQ FWL0146.         FWL0146
072800    MOVE WS-CR-SRC-ACT (1) TO WS-ACT-FLAG-1.                              
072900    MOVE WS-CR-SRC-ACT (2) TO WS-ACT-FLAG-2.                              
073000    MOVE WS-CR-SRC-ACT (3) TO WS-ACT-FLAG-3.                              
073100    PERFORM 5010-BUILD-ONE-ACT-TEXT THRU 5010-EXIT.                       
073200    MOVE WS-ACT-TEXT-OUT TO WS-SRC-ACT-TEXT.                              
073300    MOVE WS-CR-DST-ACT (1) TO WS-ACT-FLAG-1.                              
073400    MOVE WS-CR-DST-ACT (2) TO WS-ACT-FLAG-2.                              
073500    MOVE WS-CR-DST-ACT (3) TO WS-ACT-FLAG-3.                              
073600    PERFORM 5010-BUILD-ONE-ACT-TEXT THRU 5010-EXIT.                       
073700    MOVE WS-ACT-TEXT-OUT TO WS-DST-ACT-TEXT.                              
073800    MOVE WS-CR-UNI-ACT (1) TO WS-ACT-FLAG-1.                              
073900    MOVE WS-CR-UNI-ACT (2) TO WS-ACT-FLAG-2.                              
074000    MOVE WS-CR-UNI-ACT (3) TO WS-ACT-FLAG-3.                              
074100    PERFORM 5010-BUILD-ONE-ACT-TEXT THRU 5010-EXIT.                       
074200    MOVE WS-ACT-TEXT-OUT TO WS-UNI-ACT-TEXT.                              
074300    MOVE SPACES TO WS-IN-LIST-TEXT.                                       
074400    STRING 'IN:'  DELIMITED BY SIZE                                       
074500           WS-SRC-ACT-TEXT DELIMITED BY SPACE                             
074600           INTO WS-IN-LIST-TEXT.                                          
074700    MOVE SPACES TO WS-OUT-LIST-TEXT.                                      
074800    STRING 'OUT:' DELIMITED BY SIZE                                       
074900           WS-DST-ACT-TEXT DELIMITED BY SPACE                             
075000           INTO WS-OUT-LIST-TEXT.                                         
075100    MOVE SPACES TO WS-BIDI-LIST-TEXT.                                     
075200    STRING 'IN:'  DELIMITED BY SIZE                                       
075300           WS-SRC-ACT-TEXT DELIMITED BY SPACE                             
075400           ','             DELIMITED BY SIZE                              
075500           'OUT:'          DELIMITED BY SIZE                              
075600           WS-DST-ACT-TEXT DELIMITED BY SPACE                             
075700           INTO WS-BIDI-LIST-TEXT.                                        
075800    EVALUATE TRUE                                                         
075900       WHEN WS-CR-DIR-IN                                                  
076000          MOVE WS-IN-LIST-TEXT   TO WS-EVT-TYPES-TEXT                     
076100       WHEN WS-CR-DIR-OUT                                                 
076200          MOVE WS-OUT-LIST-TEXT  TO WS-EVT-TYPES-TEXT                     
076300       WHEN OTHER                                                         
076400          MOVE WS-BIDI-LIST-TEXT TO WS-EVT-TYPES-TEXT                     
076500    END-EVALUATE.                                                         
076600 5000-EXIT.                                                               
076700    EXIT.                                                                 
076800*-----------------------------------                                      
076900*    SHARED TEXT BUILDER - TAKES THE THREE WS-ACT-FLAG-n        *         
077000*    BYTES (EACH 'Y' OR 'N') AND RETURNS THE COMMA-JOINED       *         
077100*    BLOCK/ALLOW/AUDIT NAME LIST, OR SPACES IF ALL 'N'.         *         
077200*-----------------------------------                                      
077300 5010-BUILD-ONE-ACT-TEXT.                                                 
077400    EVALUATE WS-ACT-FLAG-1 ALSO WS-ACT-FLAG-2 ALSO WS-ACT-FLAG-3          
077500       WHEN 'Y' ALSO 'Y' ALSO 'Y'                                         
077600          MOVE 'BLOCK,ALLOW,AUDIT' TO WS-ACT-TEXT-OUT                     
077700       WHEN 'Y' ALSO 'Y' ALSO 'N'                                         
077800          MOVE 'BLOCK,ALLOW'       TO WS-ACT-TEXT-OUT                     
077900       WHEN 'Y' ALSO 'N' ALSO 'Y'                                         
078000          MOVE 'BLOCK,AUDIT'       TO WS-ACT-TEXT-OUT                     
078100       WHEN 'Y' ALSO 'N' ALSO 'N'                                         
078200          MOVE 'BLOCK'             TO WS-ACT-TEXT-OUT                     
078300       WHEN 'N' ALSO 'Y' ALSO 'Y'                                         
078400          MOVE 'ALLOW,AUDIT'       TO WS-ACT-TEXT-OUT                     
078500       WHEN 'N' ALSO 'Y' ALSO 'N'                                         
078600          MOVE 'ALLOW'             TO WS-ACT-TEXT-OUT                     
078700       WHEN 'N' ALSO 'N' ALSO 'Y'                                         
078800          MOVE 'AUDIT'             TO WS-ACT-TEXT-OUT                     
078900       WHEN OTHER                                                         
079000          MOVE SPACES               TO WS-ACT-TEXT-OUT                    
079100    END-EVALUATE.                                                         
079200 5010-EXIT.                                                               
079300    EXIT.                                                                 
079400*-----------------------------------                                      
079500*    STEP 7 - BUILD THE DISTINCT-PROTOCOL LIST TEXT FOR THE     *         
079600*    CURRENT ROW.  EACH OCCUPIED SLOT IS TRIMMED OF TRAILING    *         
079700*    SPACES AND APPENDED BY REFERENCE MODIFICATION - NO         *         
079800*    STRING STATEMENT EVER NAMES WS-PROTO-TEXT AS BOTH          *         
079900*    SOURCE AND RECEIVER, SO THERE IS NO SELF-OVERLAP RISK.     *         
080000*-----------------------------------                                      
080100 5100-BUILD-PROTO-LIST.                                                   
080200    MOVE SPACES TO WS-PROTO-TEXT.                                         
080300    MOVE 0 TO WS-PROTO-LEN.                                               
080400    PERFORM 5110-SCAN-PROTO-FOR-LIST THRU 5110-EXIT                       
080500        VARYING FWL-CR-PROTO-IDX FROM 1 BY 1                              
080600        UNTIL FWL-CR-PROTO-IDX > 4.                                       
080700 5100-EXIT.                                                               
080800    EXIT.                                                                 
080900*-----------------------------------                                      
081000 5110-SCAN-PROTO-FOR-LIST.                                                
081100*-----------------------------------                                      
081200    IF WS-CR-PROTO (FWL-CR-PROTO-IDX) NOT = SPACES                        
081300       PERFORM 5120-TRIM-ONE-PROTO THRU 5120-EXIT                         
081400       IF WS-PROTO-LEN > 0                                                
081500          MOVE ',' TO WS-PROTO-TEXT (WS-PROTO-LEN + 1 : 1)                
081600          ADD 1 TO WS-PROTO-LEN                                           
081700       END-IF                                                             
081800       MOVE WS-CR-PROTO (FWL-CR-PROTO-IDX) (1 : WS-TRIM-LEN)              
081900         TO WS-PROTO-TEXT (WS-PROTO-LEN + 1 : WS-TRIM-LEN)                
082000       ADD WS-TRIM-LEN TO WS-PROTO-LEN                                    
082100    END-IF.                                                               
082200 5110-EXIT.                                                               
082300    EXIT.                                                                 
082400*-----------------------------------                                      
082500 5120-TRIM-ONE-PROTO.                                                     
082600*-----------------------------------                                      
082700    MOVE 8 TO WS-TRIM-LEN.                                                
082800    PERFORM 5130-TRIM-STEP THRU 5130-EXIT                                 
082900        UNTIL WS-TRIM-LEN = 0                                             
083000           OR WS-CR-PROTO (FWL-CR-PROTO-IDX)                              
083100                 (WS-TRIM-LEN : 1) NOT = SPACE.                           
083200 5120-EXIT.                                                               
083300    EXIT.                                                                 
083400*-----------------------------------                                      
083500 5130-TRIM-STEP.                                                          
083600*-----------------------------------                                      
083700    SUBTRACT 1 FROM WS-TRIM-LEN.                                          
083800 5130-EXIT.                                                               
083900    EXIT.                                                                 
084000*-----------------------------------                                      
084100*    STEP 8 - EDIT A COUNT FOR A HUMAN-READABLE REPORT: ZERO    *         
084200*    PRINTS AS A LONE DASH, RIGHT-JUSTIFIED; ANY OTHER VALUE    *         
084300*    PRINTS ZERO-SUPPRESSED.  THE TSV EXTRACT DOES NOT CALL     *         
084400*    THIS PARAGRAPH - IT STRINGS THE RAW NUMERIC DIGITS.        *         
084500*-----------------------------------                                      
084600 5200-EDIT-COUNT-DASH.                                                    
084700    IF WS-EDIT-COUNT-NUM = 0                                              
084800       MOVE SPACES TO WS-EDIT-COUNT                                       
084900       MOVE '-' TO WS-EDIT-COUNT (7 : 1)                                  
085000    ELSE                                                                  
085100       MOVE WS-EDIT-COUNT-NUM TO WS-EDIT-COUNT-ED                         
085200       MOVE WS-EDIT-COUNT-ED  TO WS-EDIT-COUNT                            
085300    END-IF.                                                               
085400 5200-EXIT.                                                               
085500    EXIT.                                                                 
085600*-----------------------------------                                      
085700*            FINALIZATION                                       *         
085800*-----------------------------------                                      
085900 9000-FINALIZE.                                                           
086000    DISPLAY '*============================================*'.             
086100    DISPLAY '*====     FWLBT030  -  RUN STATISTICS     ====*'.            
086200    DISPLAY '*============================================*'.             
086300    DISPLAY '    SUMMARIES READ ........... '                             
086400         WS-CNT-SUMMARIES-IN.                                             
086500    DISPLAY '    FLAT REPORT LINES WRITTEN  ' WS-CNT-FLAT-LINES.          
086600    DISPLAY '    TSV EXTRACT LINES WRITTEN  ' WS-CNT-TSV-LINES.           
086700    DISPLAY '    GROUPED REPORT LINES ..... ' WS-CNT-GRP-LINES.           
086750    DISPLAY '    SECTION SCANS PERFORMED .. ' WS-SECT-SCAN-CNT.           
086800    DISPLAY '*============================================*'.             
086900    IF FWL-FILES-OPEN-OK                                                  
087000       CLOSE FWSUMWK                                                      
087100       CLOSE FWRPT01                                                      
087200       CLOSE FWTSV01                                                      
087300       CLOSE FWRPT02                                                      
087400    END-IF.                                                               
087500 9000-EXIT.                                                               
087600    EXIT.                                                                 
