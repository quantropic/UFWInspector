000100*****************************************************************         
000200*                                                                *        
000300*   NAME        : FWSUM01                                      *          
000400*                                                                *        
000500*   FUNCTION    : LAYOUT OF ONE PER-ADDRESS SUMMARY, BUILT BY    *        
000600*                 FWLBT020 AND READ BACK BY FWLBT030.            *        
000700*                                                                *        
000800*   AUTHOR      : R. OSTRANDER                                  *         
000900*                                                                *        
001000*   DESCRIPTION : ONE FWL-SUM RECORD PER DISTINCT PUBLIC         *        
001100*                 ADDRESS SEEN IN THE EVENT WORK FILE.  USED AS  *        
001200*                 (A) THE WORKING-STORAGE TABLE ENTRY IN         *        
001300*                 FWLBT020 WHILE POSTING OCCURRENCES, (B) THE    *        
001400*                 FD RECORD OF THE SUMMARY WORK FILE, AND (C)    *        
001500*                 THE LOAD TABLE ENTRY IN FWLBT030.              *        
001600*                                                                *        
001700*****************************************************************         
001800*   CHANGE LOG                                                  *         
001900*   ---------------------------------------------------------   *         
002000*   1989-02-20  ROS  ORIGINAL LAYOUT - COUNTS AND DIRECTION ONLY *        
002100*   1992-06-03  ROS  ADDED ACTION FLAG TRIPLETS (SRC/DST/UNION)  *        
002200*   1994-11-21  JMK  ADDED PROTOCOL AND PORT SETS                *        
002300*   1999-02-24  JMK  Y2K REVIEW - NO DATE-SENSITIVE FIELDS HERE  *        
002400*   2003-06-12  DPL  ADDED SUM-DOMAIN/SUM-ISP PLACEHOLDER FIELDS  FWL0129 
002500*****************************************************************         
002600 01  FWL-SUM-RECORD.                                                      
002700     05  FWL-SUM-IP               PIC X(39).                              
002800     05  FWL-SUM-DOMAIN           PIC X(64).                              
002900     05  FWL-SUM-ISP              PIC X(32).                              
003000     05  FWL-SUM-COUNT            PIC 9(07).                              
003100     05  FWL-SUM-SRC-COUNT        PIC 9(07).                              
003200     05  FWL-SUM-DST-COUNT        PIC 9(07).                              
003300     05  FWL-SUM-COUNTS-R REDEFINES FWL-SUM-COUNT.                        
003400         10  FWL-SUM-COUNT-X      PIC X(07).                              
003500     05  FWL-SUM-IS-SOURCE        PIC X(01).                              
003600         88  FWL-SUM-WAS-SOURCE       VALUE 'Y'.                          
003700     05  FWL-SUM-IS-DEST          PIC X(01).                              
003800         88  FWL-SUM-WAS-DEST         VALUE 'Y'.                          
003900     05  FWL-SUM-DIRECTION        PIC X(13).                              
004000         88  FWL-SUM-DIR-IN           VALUE 'Incoming'.                   
004100         88  FWL-SUM-DIR-OUT          VALUE 'Outgoing'.                   
004200         88  FWL-SUM-DIR-BIDI         VALUE 'Bidirectional'.              
004300     05  FWL-SUM-SRC-ACTIONS.                                             
004400         10  FWL-SUM-SRC-ACT OCCURS 3 TIMES                               
004500                             PIC X(01).                                   
004600     05  FWL-SUM-DST-ACTIONS.                                             
004700         10  FWL-SUM-DST-ACT OCCURS 3 TIMES                               
004800                             PIC X(01).                                   
004900     05  FWL-SUM-ACTIONS.                                                 
005000         10  FWL-SUM-ACT     OCCURS 3 TIMES                               
005100                             PIC X(01).                                   
005200     05  FWL-SUM-ACT-GROUPS-R REDEFINES FWL-SUM-ACTIONS.                  
005300         10  FWL-SUM-ACT-TEXT     PIC X(03).                              
005400     05  FWL-SUM-PROTOCOLS.                                               
005500         10  FWL-SUM-PROTO   OCCURS 4 TIMES                               
005600                             INDEXED BY FWL-SUM-PROTO-IDX                 
005700                             PIC X(08).                                   
005800     05  FWL-SUM-PORTS.                                                   
005900         10  FWL-SUM-PORT    OCCURS 20 TIMES                              
006000                             INDEXED BY FWL-SUM-PORT-IDX                  
006100                             PIC 9(05).                                   
006200     05  FILLER                   PIC X(20).                              
