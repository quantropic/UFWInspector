000100*****************************************************************         
000200*                                                                *        
000300*   NAME        : FWEVT01                                      *          
000400*                                                                *        
000500*   FUNCTION    : LAYOUT OF ONE PARSED FIREWALL EVENT, AS       *         
000600*                 WRITTEN BY FWLBT010 TO THE EVENT WORK FILE    *         
000700*                 AND READ BACK BY FWLBT020.                    *         
000800*                                                                *        
000900*   AUTHOR      : R. OSTRANDER                                  *         
001000*                                                                *        
001100*   DESCRIPTION : ONE FWL-EVT RECORD PER USABLE UFW LOG LINE.   *         
001200*                 FIELDS LEFT SPACE-FILLED OR ZERO WHEN THE      *        
001300*                 KEYWORD MARKER WAS NOT PRESENT ON THE SOURCE   *        
001400*                 LINE (SEE FWLBT010 PARAGRAPH 2000-PROCESS-     *        
001500*                 FILE AND ITS 2100/2200/2300/2400/2500 RANGE).  *        
001600*                                                                *        
001700*****************************************************************         
001800*   CHANGE LOG                                                  *         
001900*   ---------------------------------------------------------   *         
002000*   1989-01-09  ROS  ORIGINAL LAYOUT - ACTION/ADDRESS/PORT ONLY *         
002100*   1992-05-14  ROS  ADDED PROTOCOL AND INTERFACE FIELDS        *         
002200*   1994-11-18  JMK  ADDED PUBLIC/NON-PUBLIC FLAG PAIR          *         
002300*   1999-02-24  JMK  Y2K REVIEW - TIMESTAMP KEPT AS 4-DIGIT YR  *         
002400*   2014-05-20  TQH  WIDENED EVT-SRC-IP/EVT-DST-IP FOR IPV6       FWL0128 
002500*****************************************************************         
002600 01  FWL-EVT-RECORD.                                                      
002700     05  FWL-EVT-TIMESTAMP        PIC X(19).                              
002800     05  FWL-EVT-ACTION           PIC X(07).                              
002900         88  FWL-EVT-IS-BLOCK         VALUE 'BLOCK'.                      
003000         88  FWL-EVT-IS-ALLOW         VALUE 'ALLOW'.                      
003100         88  FWL-EVT-IS-AUDIT         VALUE 'AUDIT'.                      
003200         88  FWL-EVT-IS-UNKNOWN       VALUE 'UNKNOWN'.                    
003300     05  FWL-EVT-SRC-IP           PIC X(39).                              
003400     05  FWL-EVT-DST-IP           PIC X(39).                              
003500     05  FWL-EVT-SRC-PORT         PIC 9(05).                              
003600     05  FWL-EVT-DST-PORT         PIC 9(05).                              
003700     05  FWL-EVT-PROTOCOL         PIC X(08).                              
003800     05  FWL-EVT-INTERFACE        PIC X(16).                              
003900     05  FWL-EVT-SRC-PUBLIC       PIC X(01).                              
004000         88  FWL-EVT-SRC-IS-PUBLIC    VALUE 'Y'.                          
004100         88  FWL-EVT-SRC-NOT-PUBLIC   VALUE 'N'.                          
004200     05  FWL-EVT-DST-PUBLIC       PIC X(01).                              
004300         88  FWL-EVT-DST-IS-PUBLIC    VALUE 'Y'.                          
004400         88  FWL-EVT-DST-NOT-PUBLIC   VALUE 'N'.                          
004500     05  FWL-EVT-REC-R REDEFINES FWL-EVT-TIMESTAMP.                       
004600         10  FWL-EVT-YEAR         PIC 9(04).                              
004700         10  FILLER               PIC X(15).                              
004800     05  FILLER                   PIC X(20).                              
