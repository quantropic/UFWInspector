000100*****************************************************************         
000200*                                                                *        
000300*   NAME        : FWLBT020                                      *         
000400*                                                                *        
000500*   FUNCTION    : READS THE EVENT WORK FILE BUILT BY FWLBT010,  *         
000600*                 AGGREGATES ONE SUMMARY PER DISTINCT PUBLIC     *        
000700*                 ADDRESS, SORTS THE SUMMARIES, AND WRITES THE   *        
000800*                 SUMMARY WORK FILE FOR FWLBT030.                *        
000900*                                                                *        
001000*   DESCRIPTION : SECOND LEG OF THE FIREWALL LOG INSPECTION      *        
001100*                 BATCH.  A NON-PUBLIC ADDRESS NEVER REACHES     *        
001200*                 THE SUMMARY TABLE - ONLY SRC-PUBLIC/DST-PUBLIC *        
001300*                 EVENTS FROM FWLBT010 ARE POSTED HERE.          *        
001400*                                                                *        
001500*****************************************************************         
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.    FWLBT020.                                                 
001800 AUTHOR.        R. OSTRANDER.                                             
001900 INSTALLATION.  ENGINEERING SPA - SISTEMI BATCH.                          
002000 DATE-WRITTEN.  1989-02-20.                                               
002100 DATE-COMPILED. 2014-05-20.                                               
002200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
002300*****************************************************************         
002400*   CHANGE LOG                                                  *         
002500*   ---------------------------------------------------------   *         
002600*   1989-02-20  ROS  ORIGINAL PROGRAM - COUNTS AND DIRECTION     *        
002700*   1990-04-02  ROS  RAISED TABLE SIZE 100 TO 250 ENTRIES        *        
002800*   1992-06-03  ROS  ADDED ACTION FLAG TRIPLETS (SRC/DST/UNION)  *        
002900*   1994-11-21  JMK  ADDED DISTINCT PROTOCOL AND PORT SETS       *        
003000*   1997-08-06  JMK  SORT NOW KEYS ON DIRECTION CLASS THEN COUNT *        
003100*   1999-02-24  JMK  Y2K REVIEW - NO DATE-SENSITIVE FIELDS HERE  *        
003200*   2003-06-12  DPL  TABLE RAISED TO 500 ENTRIES FOR LARGER LOGS *        
003300*   2009-10-01  DPL  TABLE-FULL CONDITION NOW COUNTED, NOT ABORT *        
003400*   2014-05-20  TQH  HONORS IPV6 ADDRESSES CARRIED BY FWEVT01     FWL0131 
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-3090.                                               
003900 OBJECT-COMPUTER. IBM-3090.                                               
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT  FWEVTWK                                                      
004500         ASSIGN TO FWEVTWK                                                
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS WS-FS-FWEVTWK.                                    
004800                                                                          
004900     SELECT  FWSUMWK                                                      
005000         ASSIGN TO FWSUMWK                                                
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS WS-FS-FWSUMWK.                                    
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 FD  FWEVTWK                                                              
005600     RECORDING F                                                          
005700     LABEL RECORD IS OMITTED.                                             
005800     COPY FWEVT01.                                                        
005900                                                                          
006000 FD  FWSUMWK                                                              
006100     RECORDING F                                                          
006200     LABEL RECORD IS OMITTED.                                             
006300     COPY FWSUM01.                                                        
006400 WORKING-STORAGE SECTION.                                                 
006410*    2014-09-10 TQH - 77-LEVELS PER SHOP CONVENTION - A SELF-      FWL0148
006420*    DOCUMENTING PROGRAM-ID LITERAL AND A SORT-PASS COUNTER        FWL0148
006430*    USED BY 3010-SORT-OUTER-STEP.  REQ FWL0148.                   FWL0148
006440 77  WS-PROGRAM-ID               PIC X(08) VALUE 'FWLBT020'.              
006450 77  WS-SORT-PASS-CNT            PIC 9(04) COMP VALUE ZERO.               
006500*--------------------------------------------------------------*          
006600*    FILE STATUS AND RUN SWITCHES                              *          
006700*--------------------------------------------------------------*          
006800 01  FWL-SWITCHES.                                                        
006900     05  WS-FS-FWEVTWK        PIC X(02) VALUE '00'.                       
007000     05  WS-FS-FWSUMWK        PIC X(02) VALUE '00'.                       
007100     05  WS-EOF-SW            PIC X(01) VALUE 'N'.                        
007200         88  FWL-END-OF-EVENTS    VALUE 'Y'.                              
007300     05  WS-OPEN-OK-SW        PIC X(01) VALUE 'Y'.                        
007400         88  FWL-FILES-OPEN-OK    VALUE 'Y'.                              
007500     05  FILLER               PIC X(10).                                  
007600*--------------------------------------------------------------*          
007700*    RUN COUNTERS - ALL COMP, DISPLAYED IN THE STATISTICS BOX  *          
007800*--------------------------------------------------------------*          
007900 01  FWL-COUNTERS.                                                        
007910*    EVENT RECORDS READ FROM FWEVTWK, FWLBT010'S OUTPUT.                  
008000     05  WS-CNT-EVENTS-READ    PIC 9(07) COMP.                            
008010*    SOURCE-SIDE OCCURRENCES POSTED - ONLY WHEN SRC-PUBLIC='Y'.           
008100     05  WS-CNT-SRC-POSTED     PIC 9(07) COMP.                            
008110*    DEST-SIDE OCCURRENCES POSTED - ONLY WHEN DST-PUBLIC='Y'.             
008200     05  WS-CNT-DST-POSTED     PIC 9(07) COMP.                            
008210*    NEW DISTINCT ADDRESSES THAT CLAIMED A FRESH TABLE SLOT.              
008300     05  WS-CNT-NEW-ADDRESSES  PIC 9(07) COMP.                            
008310*    OCCURRENCES DROPPED BECAUSE THE 500-ENTRY TABLE WAS FULL             
008320*    AND THE ADDRESS WAS NOT ALREADY PRESENT.                             
008400     05  WS-CNT-TABLE-FULL     PIC 9(07) COMP.                            
008500     05  FILLER                PIC X(04).                                 
008600*--------------------------------------------------------------*          
008700*    PER-ADDRESS SUMMARY TABLE - ONE ENTRY PER DISTINCT PUBLIC *          
008800*    ADDRESS.  500 ENTRIES IS THIS SHOP'S WORKING CEILING FOR  *          
008900*    ONE DAY'S FIREWALL LOG (SEE CHANGE LOG 2003-06-12).       *          
009000*--------------------------------------------------------------*          
009100 01  FWL-SUM-TABLE.                                                       
009200     05  FWL-SUM-ENTRY OCCURS 500 TIMES                                   
009300                        INDEXED BY FWL-SUM-IDX.                           
009310*        THE DISTINCT PUBLIC ADDRESS THIS ENTRY SUMMARIZES.               
009400         10  WS-TAB-IP            PIC X(39).                              
009410*        REVERSE-LOOKUP DOMAIN NAME, WHEN FWLBT020 CAN RESOLVE            
009420*        ONE; SPACES OTHERWISE - SEE 2300-RESOLVE-DOMAIN.                 
009500         10  WS-TAB-DOMAIN        PIC X(64).                              
009510*        ISP/OWNER NAME FOR THE ADDRESS, WHEN KNOWN.                      
009600         10  WS-TAB-ISP           PIC X(32).                              
009610*        TOTAL OCCURRENCES, SOURCE-SIDE PLUS DEST-SIDE.                   
009700         10  WS-TAB-COUNT         PIC 9(07).                              
009710*        TIMES THIS ADDRESS APPEARED AS SRC= ON A PUBLIC LINE.            
009800         10  WS-TAB-SRC-COUNT     PIC 9(07).                              
009810*        TIMES THIS ADDRESS APPEARED AS DST= ON A PUBLIC LINE.            
009900         10  WS-TAB-DST-COUNT     PIC 9(07).                              
009910*        'Y' ONCE THIS ADDRESS HAS BEEN SEEN AS A SOURCE.                 
010000         10  WS-TAB-IS-SOURCE     PIC X(01).                              
010010*        'Y' ONCE THIS ADDRESS HAS BEEN SEEN AS A DESTINATION.            
010100         10  WS-TAB-IS-DEST       PIC X(01).                              
010110*        'Incoming'/'Outgoing'/'Bidirectional' - SET BY                   
010120*        2910-SET-ONE-DIRECTION FROM THE TWO SWITCHES ABOVE.              
010200         10  WS-TAB-DIRECTION     PIC X(13).                              
010210*        DISTINCT ACTION LETTERS SEEN WHILE THIS ADDRESS WAS              
010220*        THE SOURCE (B/A/U FOR BLOCK/ALLOW/AUDIT).                        
010300         10  WS-TAB-SRC-ACT  OCCURS 3 TIMES PIC X(01).                    
010310*        SAME, FOR OCCURRENCES WHERE THIS ADDRESS WAS THE DEST.           
010400         10  WS-TAB-DST-ACT  OCCURS 3 TIMES PIC X(01).                    
010410*        UNION OF THE SRC AND DST ACTION SETS ABOVE.                      
010500         10  WS-TAB-UNI-ACT  OCCURS 3 TIMES PIC X(01).                    
010510*        DISTINCT PROTOCOL TEXTS SEEN FOR THIS ADDRESS.                   
010600         10  WS-TAB-PROTO    OCCURS 4 TIMES                               
010700                              INDEXED BY FWL-TAB-PROTO-IDX                
010800                              PIC X(08).                                  
010810*        DISTINCT PORT NUMBERS SEEN FOR THIS ADDRESS.                     
010900         10  WS-TAB-PORT     OCCURS 20 TIMES                              
011000                              INDEXED BY FWL-TAB-PORT-IDX                 
011100                              PIC 9(05).                                  
011200     05  FWL-SUM-ENTRY-R REDEFINES FWL-SUM-ENTRY.                         
011300         10  WS-TAB-ENTRY-BYTES  PIC X(312) OCCURS 500 TIMES.             
011400     05  FILLER              PIC X(04).                                   
011500*--------------------------------------------------------------*          
011600*    WORK AREA USED WHILE POSTING ONE OCCURRENCE               *          
011700*--------------------------------------------------------------*          
011800 01  FWL-POST-WORK.                                                       
011810*    HIGH-WATER MARK OF ENTRIES ACTUALLY IN USE IN FWL-SUM-TABLE.         
011900     05  WS-SUM-ENTRY-COUNT    PIC 9(04) COMP.                            
012010*    SUBSCRIPT OF THE TABLE SLOT BEING POSTED TO - EITHER A               
012020*    MATCH FOUND BY 2110-FIND-OR-ADD-ADDR OR A NEW LAST SLOT.             
012000     05  WS-CUR-SUM-SUB        PIC 9(04) COMP.                            
012110*    ADDRESS TEXT BEING LOOKED UP FOR THE CURRENT OCCURRENCE.             
012100     05  WS-LOOKUP-IP          PIC X(39).                                 
012210*    WORKING SUBSCRIPT DURING THE LINEAR SCAN FOR A MATCH.                
012200     05  WS-SCAN-SUB           PIC 9(04) COMP.                            
012310*    'Y' AS SOON AS THE SCAN FINDS WS-LOOKUP-IP ALREADY POSTED.           
012300     05  WS-SCAN-FOUND-SW      PIC X(01).                                 
012400         88  FWL-SCAN-FOUND        VALUE 'Y'.                             
012510*    PORT NUMBER BEING CHECKED FOR INCLUSION IN WS-TAB-PORT.              
012500     05  WS-THIS-PORT          PIC 9(05).                                 
012600     05  FILLER                PIC X(04).                                 
012700*--------------------------------------------------------------*          
012800*    SORT WORK AREA - IN-TABLE SELECTION SORT, NO SORT VERB    *          
012900*--------------------------------------------------------------*          
013000 01  FWL-SORT-WORK.                                                       
013010*    OUTER-LOOP SUBSCRIPT - THE SLOT BEING FILLED NEXT.                   
013100     05  WS-SORT-I             PIC 9(04) COMP.                            
013110*    INNER-LOOP SUBSCRIPT SCANNING THE UNSORTED REMAINDER.                
013200     05  WS-SORT-J             PIC 9(04) COMP.                            
013210*    SUBSCRIPT OF THE BEST CANDIDATE FOUND SO FAR THIS PASS.              
013300     05  WS-SORT-BEST          PIC 9(04) COMP.                            
013410*    SORT CLASS (0/1/2) OF THE CURRENT BEST CANDIDATE.                    
013400     05  WS-KEY-BEST-CLASS     PIC 9(02) COMP.                            
013510*    SORT CLASS OF THE ENTRY AT WS-SORT-J, FOR COMPARISON.                
013500     05  WS-KEY-J-CLASS        PIC 9(02) COMP.                            
013610*    'Y' WHEN ENTRY J OUTRANKS THE CURRENT BEST CANDIDATE.                
013600     05  WS-SORT-BETTER-SW     PIC X(01).                                 
013700         88  WS-SORT-IS-BETTER     VALUE 'Y'.                             
013810*    SWAP BUFFER - ONE WHOLE TABLE ENTRY, BYTE IMAGE.                     
013800     05  WS-HOLD-ENTRY         PIC X(312).                                
013900     05  FILLER                PIC X(04).                                 
014000*--------------------------------------------------------------*          
014100*    SYSTEM DATE - SHOWN IN THE STATISTICS BOX AT RUN END      *          
014200*--------------------------------------------------------------*          
014300 01  FWL-DATE-WORK.                                                       
014400     05  WS-DATE-SYS.                                                     
014500         10  WS-DS-YY          PIC 9(02).                                 
014600         10  WS-DS-MM          PIC 9(02).                                 
014700         10  WS-DS-DD          PIC 9(02).                                 
014800     05  WS-DATE-SYS-R REDEFINES WS-DATE-SYS                              
014900                               PIC 9(06).                                 
015000     05  FILLER                PIC X(04).                                 
015100 PROCEDURE DIVISION.                                                      
015200*-----------------------------------                                      
015300 0000-FWLBT020.                                                           
015400*-----------------------------------                                      
015500     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.                        
015600     PERFORM 2000-PROCESS-EVENTS   THRU 2000-EXIT.                        
015700     PERFORM 2900-SET-DIRECTIONS   THRU 2900-EXIT.                        
015800     PERFORM 3000-SORT-SUMMARY-TAB THRU 3000-EXIT.                        
015900     PERFORM 4000-WRITE-SUMMARY    THRU 4000-EXIT.                        
016000     PERFORM 9000-FINALIZE         THRU 9000-EXIT.                        
016100     STOP RUN.                                                            
016200*-----------------------------------                                      
016300*            INITIALIZATION                                     *         
016400*-----------------------------------                                      
016500 1000-INITIALIZE.                                                         
016600     DISPLAY '*============================================*'.            
016700     DISPLAY '*====       FWLBT020  -  ANALYZER         ====*'.           
016800     DISPLAY '*============================================*'.            
016900     MOVE 0 TO RETURN-CODE.                                               
017000     INITIALIZE FWL-COUNTERS.                                             
017100     INITIALIZE FWL-SUM-TABLE.                                            
017200     MOVE 0 TO WS-SUM-ENTRY-COUNT.                                        
017300     ACCEPT WS-DATE-SYS FROM DATE.                                        
017400     OPEN INPUT FWEVTWK.                                                  
017500     IF WS-FS-FWEVTWK NOT = '00'                                          
017600        DISPLAY 'FWLBT020 - ERRORE APERTURA FWEVTWK : '                   
017700                WS-FS-FWEVTWK                                             
017800        MOVE 'N'    TO WS-OPEN-OK-SW                                      
017900        MOVE 500    TO RETURN-CODE                                        
018000     ELSE                                                                 
018100        OPEN OUTPUT FWSUMWK                                               
018200        IF WS-FS-FWSUMWK NOT = '00'                                       
018300           DISPLAY 'FWLBT020 - ERRORE APERTURA FWSUMWK : '                
018400                   WS-FS-FWSUMWK                                          
018500           MOVE 'N'    TO WS-OPEN-OK-SW                                   
018600           MOVE 500    TO RETURN-CODE                                     
018700           CLOSE FWEVTWK                                                  
018800        END-IF                                                            
018900     END-IF.                                                              
019000 1000-EXIT.                                                               
019100     EXIT.                                                                
019200*-----------------------------------                                      
019300*    STEP 1/2 - READ EVENTS, POST SOURCE/DEST OCCURRENCES       *         
019400*-----------------------------------                                      
019500 2000-PROCESS-EVENTS.                                                     
019600     IF FWL-FILES-OPEN-OK                                                 
019700        PERFORM 2010-READ-EVENT  THRU 2010-EXIT                           
019800        PERFORM 2020-HANDLE-EVENT THRU 2020-EXIT                          
019900           UNTIL FWL-END-OF-EVENTS                                        
020000     END-IF.                                                              
020100 2000-EXIT.                                                               
020200     EXIT.                                                                
020300*-----------------------------------                                      
020400 2010-READ-EVENT.                                                         
020500*-----------------------------------                                      
020600     READ FWEVTWK                                                         
020700         AT END                                                           
020800             SET FWL-END-OF-EVENTS TO TRUE                                
020900     END-READ.                                                            
021000     IF NOT FWL-END-OF-EVENTS                                             
021100        ADD 1 TO WS-CNT-EVENTS-READ                                       
021200     END-IF.                                                              
021300 2010-EXIT.                                                               
021400     EXIT.                                                                
021500*-----------------------------------                                      
021600 2020-HANDLE-EVENT.                                                       
021700*-----------------------------------                                      
021800     PERFORM 2100-POST-SOURCE-OCCURRENCE THRU 2100-EXIT.                  
021900     PERFORM 2200-POST-DEST-OCCURRENCE   THRU 2200-EXIT.                  
022000     PERFORM 2010-READ-EVENT             THRU 2010-EXIT.                  
022100 2020-EXIT.                                                               
022200     EXIT.                                                                
022300*-----------------------------------                                      
022400*    STEP 2a - SOURCE-SIDE OCCURRENCE (ONLY IF SRC IS PUBLIC)   *         
022500*-----------------------------------                                      
022600 2100-POST-SOURCE-OCCURRENCE.                                             
022700     IF FWL-EVT-SRC-IP NOT = SPACES                                       
022800        AND FWL-EVT-SRC-PUBLIC                                            
022900        MOVE FWL-EVT-SRC-IP TO WS-LOOKUP-IP                               
023000        PERFORM 2300-FIND-OR-INSERT-SUMMARY THRU 2300-EXIT                
023100        IF WS-CUR-SUM-SUB > 0                                             
023200           ADD 1 TO WS-CNT-SRC-POSTED                                     
023300           ADD 1 TO WS-TAB-COUNT (WS-CUR-SUM-SUB)                         
023400           ADD 1 TO WS-TAB-SRC-COUNT (WS-CUR-SUM-SUB)                     
023500           MOVE 'Y' TO WS-TAB-IS-SOURCE (WS-CUR-SUM-SUB)                  
023600           PERFORM 2410-MARK-SRC-ACTION THRU 2410-EXIT                    
023700           IF FWL-EVT-PROTOCOL NOT = SPACES                               
023800              PERFORM 2480-ADD-PROTOCOL THRU 2480-EXIT                    
023900           END-IF                                                         
024000           IF FWL-EVT-SRC-PORT NOT = 0                                    
024100              MOVE FWL-EVT-SRC-PORT TO WS-THIS-PORT                       
024200              PERFORM 2490-ADD-PORT THRU 2490-EXIT                        
024300           END-IF                                                         
024400        END-IF                                                            
024500     END-IF.                                                              
024600 2100-EXIT.                                                               
024700     EXIT.                                                                
024800*-----------------------------------                                      
024900*    STEP 2b - DESTINATION-SIDE OCCURRENCE (ONLY IF DST PUBLIC) *         
025000*-----------------------------------                                      
025100 2200-POST-DEST-OCCURRENCE.                                               
025200     IF FWL-EVT-DST-IP NOT = SPACES                                       
025300        AND FWL-EVT-DST-PUBLIC                                            
025400        MOVE FWL-EVT-DST-IP TO WS-LOOKUP-IP                               
025500        PERFORM 2300-FIND-OR-INSERT-SUMMARY THRU 2300-EXIT                
025600        IF WS-CUR-SUM-SUB > 0                                             
025700           ADD 1 TO WS-CNT-DST-POSTED                                     
025800           ADD 1 TO WS-TAB-COUNT (WS-CUR-SUM-SUB)                         
025900           ADD 1 TO WS-TAB-DST-COUNT (WS-CUR-SUM-SUB)                     
026000           MOVE 'Y' TO WS-TAB-IS-DEST (WS-CUR-SUM-SUB)                    
026100           PERFORM 2420-MARK-DST-ACTION THRU 2420-EXIT                    
026200           IF FWL-EVT-PROTOCOL NOT = SPACES                               
026300              PERFORM 2480-ADD-PROTOCOL THRU 2480-EXIT                    
026400           END-IF                                                         
026500           IF FWL-EVT-DST-PORT NOT = 0                                    
026600              MOVE FWL-EVT-DST-PORT TO WS-THIS-PORT                       
026700              PERFORM 2490-ADD-PORT THRU 2490-EXIT                        
026800           END-IF                                                         
026900        END-IF                                                            
027000     END-IF.                                                              
027100 2200-EXIT.                                                               
027200     EXIT.                                                                
027300*-----------------------------------                                      
027400*    STEP 3a - LOCATE WS-LOOKUP-IP IN THE TABLE, OR INSERT A    *         
027500*    NEW ENTRY FOR IT.  SETS WS-CUR-SUM-SUB TO THE ENTRY'S      *         
027600*    SUBSCRIPT, OR TO 0 WHEN THE TABLE IS ALREADY FULL.         *         
027700*-----------------------------------                                      
027800 2300-FIND-OR-INSERT-SUMMARY.                                             
027900     MOVE 'N' TO WS-SCAN-FOUND-SW.                                        
028000     MOVE 0 TO WS-SCAN-SUB.                                               
028100     PERFORM 2310-SCAN-TABLE-STEP THRU 2310-EXIT                          
028200         UNTIL WS-SCAN-SUB >= WS-SUM-ENTRY-COUNT                          
028300            OR FWL-SCAN-FOUND.                                            
028400     IF FWL-SCAN-FOUND                                                    
028500        MOVE WS-SCAN-SUB TO WS-CUR-SUM-SUB                                
028600     ELSE                                                                 
028700        IF WS-SUM-ENTRY-COUNT >= 500                                      
028800           ADD 1 TO WS-CNT-TABLE-FULL                                     
028900           MOVE 0 TO WS-CUR-SUM-SUB                                       
029000        ELSE                                                              
029100           ADD 1 TO WS-SUM-ENTRY-COUNT                                    
029200           ADD 1 TO WS-CNT-NEW-ADDRESSES                                  
029300           MOVE WS-SUM-ENTRY-COUNT TO WS-CUR-SUM-SUB                      
029400           MOVE WS-LOOKUP-IP    TO WS-TAB-IP (WS-CUR-SUM-SUB)             
029500           MOVE WS-LOOKUP-IP    TO WS-TAB-DOMAIN (WS-CUR-SUM-SUB)         
029600           MOVE 'Unknown'       TO WS-TAB-ISP (WS-CUR-SUM-SUB)            
029700        END-IF                                                            
029800     END-IF.                                                              
029900 2300-EXIT.                                                               
030000     EXIT.                                                                
030100*-----------------------------------                                      
030200 2310-SCAN-TABLE-STEP.                                                    
030300     ADD 1 TO WS-SCAN-SUB.                                                
030400     IF WS-TAB-IP (WS-SCAN-SUB) = WS-LOOKUP-IP                            
030500        MOVE 'Y' TO WS-SCAN-FOUND-SW                                      
030600     END-IF.                                                              
030700 2310-EXIT.                                                               
030800     EXIT.                                                                
030900*-----------------------------------                                      
031000*    STEP 3b - ACTION FLAGS.  POSITION 1=BLOCK, 2=ALLOW,        *         
031100*    3=AUDIT ON BOTH THE SIDE-SPECIFIC AND UNION TRIPLETS.      *         
031200*    UNKNOWN SETS NO FLAG.                                      *         
031300*-----------------------------------                                      
031400 2410-MARK-SRC-ACTION.                                                    
031500     EVALUATE FWL-EVT-ACTION                                              
031600        WHEN 'BLOCK'                                                      
031700           MOVE 'Y' TO WS-TAB-SRC-ACT (WS-CUR-SUM-SUB 1)                  
031800           MOVE 'Y' TO WS-TAB-UNI-ACT (WS-CUR-SUM-SUB 1)                  
031900        WHEN 'ALLOW'                                                      
032000           MOVE 'Y' TO WS-TAB-SRC-ACT (WS-CUR-SUM-SUB 2)                  
032100           MOVE 'Y' TO WS-TAB-UNI-ACT (WS-CUR-SUM-SUB 2)                  
032200        WHEN 'AUDIT'                                                      
032300           MOVE 'Y' TO WS-TAB-SRC-ACT (WS-CUR-SUM-SUB 3)                  
032400           MOVE 'Y' TO WS-TAB-UNI-ACT (WS-CUR-SUM-SUB 3)                  
032500        WHEN OTHER                                                        
032600           CONTINUE                                                       
032700     END-EVALUATE.                                                        
032800 2410-EXIT.                                                               
032900     EXIT.                                                                
033000*-----------------------------------                                      
033100 2420-MARK-DST-ACTION.                                                    
033200     EVALUATE FWL-EVT-ACTION                                              
033300        WHEN 'BLOCK'                                                      
033400           MOVE 'Y' TO WS-TAB-DST-ACT (WS-CUR-SUM-SUB 1)                  
033500           MOVE 'Y' TO WS-TAB-UNI-ACT (WS-CUR-SUM-SUB 1)                  
033600        WHEN 'ALLOW'                                                      
033700           MOVE 'Y' TO WS-TAB-DST-ACT (WS-CUR-SUM-SUB 2)                  
033800           MOVE 'Y' TO WS-TAB-UNI-ACT (WS-CUR-SUM-SUB 2)                  
033900        WHEN 'AUDIT'                                                      
034000           MOVE 'Y' TO WS-TAB-DST-ACT (WS-CUR-SUM-SUB 3)                  
034100           MOVE 'Y' TO WS-TAB-UNI-ACT (WS-CUR-SUM-SUB 3)                  
034200        WHEN OTHER                                                        
034300           CONTINUE                                                       
034400     END-EVALUATE.                                                        
034500 2420-EXIT.                                                               
034600     EXIT.                                                                
034700*-----------------------------------                                      
034800*    STEP 3c - ADD A PROTOCOL TO THE DISTINCT SET IF NOT        *         
034900*    ALREADY PRESENT AND ROOM REMAINS (MAX 4 PER ADDRESS).      *         
035000*-----------------------------------                                      
035100 2480-ADD-PROTOCOL.                                                       
035200     MOVE 'N' TO WS-SCAN-FOUND-SW.                                        
035300     PERFORM 2481-SCAN-PROTO-STEP THRU 2481-EXIT                          
035400         VARYING FWL-TAB-PROTO-IDX FROM 1 BY 1                            
035500         UNTIL FWL-TAB-PROTO-IDX > 4                                      
035600            OR FWL-SCAN-FOUND.                                            
035700 2480-EXIT.                                                               
035800     EXIT.                                                                
035900*-----------------------------------                                      
036000 2481-SCAN-PROTO-STEP.                                                    
036100     IF WS-TAB-PROTO (WS-CUR-SUM-SUB FWL-TAB-PROTO-IDX)                   
036200                    = FWL-EVT-PROTOCOL                                    
036300        MOVE 'Y' TO WS-SCAN-FOUND-SW                                      
036400     ELSE                                                                 
036500        IF WS-TAB-PROTO (WS-CUR-SUM-SUB FWL-TAB-PROTO-IDX)                
036600                    = SPACES                                              
036700           MOVE FWL-EVT-PROTOCOL                                          
036800             TO WS-TAB-PROTO (WS-CUR-SUM-SUB FWL-TAB-PROTO-IDX)           
036900           MOVE 'Y' TO WS-SCAN-FOUND-SW                                   
037000        END-IF                                                            
037100     END-IF.                                                              
037200 2481-EXIT.                                                               
037300     EXIT.                                                                
037400*-----------------------------------                                      
037500*    STEP 3d - ADD A "RELEVANT" PORT TO THE DISTINCT SET IF     *         
037600*    NOT ALREADY PRESENT AND ROOM REMAINS (MAX 20 PER ADDRESS). *         
037700*    THE CALLER HAS ALREADY CHECKED THE PORT IS NON-ZERO.       *         
037800*-----------------------------------                                      
037900 2490-ADD-PORT.                                                           
038000     MOVE 'N' TO WS-SCAN-FOUND-SW.                                        
038100     PERFORM 2491-SCAN-PORT-STEP THRU 2491-EXIT                           
038200         VARYING FWL-TAB-PORT-IDX FROM 1 BY 1                             
038300         UNTIL FWL-TAB-PORT-IDX > 20                                      
038400            OR FWL-SCAN-FOUND.                                            
038500 2490-EXIT.                                                               
038600     EXIT.                                                                
038700*-----------------------------------                                      
038800 2491-SCAN-PORT-STEP.                                                     
038900     IF WS-TAB-PORT (WS-CUR-SUM-SUB FWL-TAB-PORT-IDX)                     
039000                   = WS-THIS-PORT                                         
039100        MOVE 'Y' TO WS-SCAN-FOUND-SW                                      
039200     ELSE                                                                 
039300        IF WS-TAB-PORT (WS-CUR-SUM-SUB FWL-TAB-PORT-IDX) = 0              
039400           MOVE WS-THIS-PORT                                              
039500             TO WS-TAB-PORT (WS-CUR-SUM-SUB FWL-TAB-PORT-IDX)             
039600           MOVE 'Y' TO WS-SCAN-FOUND-SW                                   
039700        END-IF                                                            
039800     END-IF.                                                              
039900 2491-EXIT.                                                               
040000     EXIT.                                                                
040100*-----------------------------------                                      
040200*    STEP 4 - SET THE DIRECTION TEXT OF EACH FILLED ENTRY FROM  *         
040300*    ITS SOURCE/DEST FLAGS.                                     *         
040400*-----------------------------------                                      
040500 2900-SET-DIRECTIONS.                                                     
040600     MOVE 0 TO WS-SCAN-SUB.                                               
040700     PERFORM 2910-SET-ONE-DIRECTION THRU 2910-EXIT                        
040800         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
040900         UNTIL WS-SCAN-SUB > WS-SUM-ENTRY-COUNT.                          
041000 2900-EXIT.                                                               
041100     EXIT.                                                                
041200*-----------------------------------                                      
041300 2910-SET-ONE-DIRECTION.                                                  
041310*    2014-09-03 TQH - SEEN AS SOURCE ONLY MEANS THE LOG OWNER      FWL0146
041320*    WAS THE TARGET OF THE TRAFFIC, I.E. INCOMING; SEEN AS DEST    FWL0146
041330*    ONLY MEANS THE LOG OWNER SENT IT OUT, I.E. OUTGOING. SEE      FWL0146
041340*    REQ FWL0146 - PRIOR LABELS WERE REVERSED.                     FWL0146
041400     IF WS-TAB-IS-SOURCE (WS-SCAN-SUB) = 'Y'                              
041500        AND WS-TAB-IS-DEST (WS-SCAN-SUB) = 'Y'                            
041600        MOVE 'Bidirectional' TO WS-TAB-DIRECTION (WS-SCAN-SUB)            
041700     ELSE                                                                 
041800        IF WS-TAB-IS-SOURCE (WS-SCAN-SUB) = 'Y'                           
041900           MOVE 'Incoming' TO WS-TAB-DIRECTION (WS-SCAN-SUB)              
042000        ELSE                                                              
042100           MOVE 'Outgoing' TO WS-TAB-DIRECTION (WS-SCAN-SUB)              
042200        END-IF                                                            
042300     END-IF.                                                              
042400 2910-EXIT.                                                               
042500     EXIT.                                                                
042600*-----------------------------------                                      
042700*    STEP 5 - IN-TABLE SELECTION SORT, PRIMARY KEY DIRECTION    *         
042800*    CLASS ASCENDING (IN=0, BIDI=1, OUT=2), SECONDARY KEY       *         
042900*    SUM-COUNT DESCENDING.  WHOLE-ENTRY SWAPS ARE DONE AS A     *         
043000*    SINGLE MOVE AGAINST THE WS-TAB-ENTRY-BYTES REDEFINES, NOT  *         
043100*    FIELD BY FIELD, FOR SPEED ON THE LARGER EVENT FILES.       *         
043200*-----------------------------------                                      
043300 3000-SORT-SUMMARY-TAB.                                                   
043400     IF WS-SUM-ENTRY-COUNT > 1                                            
043500        MOVE 1 TO WS-SORT-I                                               
043600        PERFORM 3010-SORT-OUTER-STEP THRU 3010-EXIT                       
043700            UNTIL WS-SORT-I >= WS-SUM-ENTRY-COUNT                         
043800     END-IF.                                                              
043900 3000-EXIT.                                                               
044000     EXIT.                                                                
044100*-----------------------------------                                      
044200 3010-SORT-OUTER-STEP.                                                    
044210     ADD 1 TO WS-SORT-PASS-CNT.                                           
044300     MOVE WS-SORT-I TO WS-SORT-BEST.                                      
044400     COMPUTE WS-SORT-J = WS-SORT-I + 1.                                   
044500     PERFORM 3020-SORT-INNER-STEP THRU 3020-EXIT                          
044600         UNTIL WS-SORT-J > WS-SUM-ENTRY-COUNT.                            
044700     IF WS-SORT-BEST NOT = WS-SORT-I                                      
044800        MOVE WS-TAB-ENTRY-BYTES (WS-SORT-I)    TO WS-HOLD-ENTRY           
044900        MOVE WS-TAB-ENTRY-BYTES (WS-SORT-BEST) TO                         
045000               WS-TAB-ENTRY-BYTES (WS-SORT-I)                             
045100        MOVE WS-HOLD-ENTRY                     TO                         
045200               WS-TAB-ENTRY-BYTES (WS-SORT-BEST)                          
045300     END-IF.                                                              
045400     ADD 1 TO WS-SORT-I.                                                  
045500 3010-EXIT.                                                               
045600     EXIT.                                                                
045700*-----------------------------------                                      
045800 3020-SORT-INNER-STEP.                                                    
045900     PERFORM 3100-SORT-KEY-OF THRU 3100-EXIT.                             
046000     IF WS-SORT-IS-BETTER                                                 
046100        MOVE WS-SORT-J TO WS-SORT-BEST                                    
046200     END-IF.                                                              
046300     ADD 1 TO WS-SORT-J.                                                  
046400 3020-EXIT.                                                               
046500     EXIT.                                                                
046600*-----------------------------------                                      
046700*    COMPARES ENTRY WS-SORT-J AGAINST THE CURRENT BEST ENTRY    *         
046800*    WS-SORT-BEST.  SETS WS-SORT-BETTER-SW TO 'Y' WHEN J        *         
046900*    SHOULD COME BEFORE THE CURRENT BEST.                       *         
047000*-----------------------------------                                      
047100 3100-SORT-KEY-OF.                                                        
047200     MOVE 'N' TO WS-SORT-BETTER-SW.                                       
047300     PERFORM 3110-DIRECTION-CLASS-OF THRU 3110-EXIT.                      
047400     IF WS-KEY-J-CLASS < WS-KEY-BEST-CLASS                                
047500        MOVE 'Y' TO WS-SORT-BETTER-SW                                     
047600     ELSE                                                                 
047700        IF WS-KEY-J-CLASS = WS-KEY-BEST-CLASS                             
047800           AND WS-TAB-COUNT (WS-SORT-J) >                                 
047900               WS-TAB-COUNT (WS-SORT-BEST)                                
048000           MOVE 'Y' TO WS-SORT-BETTER-SW                                  
048100        END-IF                                                            
048200     END-IF.                                                              
048300 3100-EXIT.                                                               
048400     EXIT.                                                                
048500*-----------------------------------                                      
048600 3110-DIRECTION-CLASS-OF.                                                 
048700     EVALUATE WS-TAB-DIRECTION (WS-SORT-BEST)                             
048800        WHEN 'Incoming'      MOVE 0 TO WS-KEY-BEST-CLASS                  
048900        WHEN 'Bidirectional' MOVE 1 TO WS-KEY-BEST-CLASS                  
049000        WHEN OTHER           MOVE 2 TO WS-KEY-BEST-CLASS                  
049100     END-EVALUATE.                                                        
049200     EVALUATE WS-TAB-DIRECTION (WS-SORT-J)                                
049300        WHEN 'Incoming'      MOVE 0 TO WS-KEY-J-CLASS                     
049400        WHEN 'Bidirectional' MOVE 1 TO WS-KEY-J-CLASS                     
049500        WHEN OTHER           MOVE 2 TO WS-KEY-J-CLASS                     
049600     END-EVALUATE.                                                        
049700 3110-EXIT.                                                               
049800     EXIT.                                                                
049900*-----------------------------------                                      
050000*    STEP 6 - MOVE EACH SORTED TABLE ENTRY TO THE FD RECORD     *         
050100*    AND WRITE THE SUMMARY WORK FILE FOR FWLBT030.              *         
050200*-----------------------------------                                      
050300 4000-WRITE-SUMMARY.                                                      
050400     MOVE 0 TO WS-SCAN-SUB.                                               
050500     PERFORM 4010-WRITE-ONE-SUMMARY THRU 4010-EXIT                        
050600         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
050700         UNTIL WS-SCAN-SUB > WS-SUM-ENTRY-COUNT.                          
050800 4000-EXIT.                                                               
050900     EXIT.                                                                
051000*-----------------------------------                                      
051100 4010-WRITE-ONE-SUMMARY.                                                  
051200     MOVE WS-TAB-IP         (WS-SCAN-SUB) TO FWL-SUM-IP.                  
051300     MOVE WS-TAB-DOMAIN     (WS-SCAN-SUB) TO FWL-SUM-DOMAIN.              
051400     MOVE WS-TAB-ISP        (WS-SCAN-SUB) TO FWL-SUM-ISP.                 
051500     MOVE WS-TAB-COUNT      (WS-SCAN-SUB) TO FWL-SUM-COUNT.               
051600     MOVE WS-TAB-SRC-COUNT  (WS-SCAN-SUB) TO FWL-SUM-SRC-COUNT.           
051700     MOVE WS-TAB-DST-COUNT  (WS-SCAN-SUB) TO FWL-SUM-DST-COUNT.           
051800     MOVE WS-TAB-IS-SOURCE  (WS-SCAN-SUB) TO FWL-SUM-IS-SOURCE.           
051900     MOVE WS-TAB-IS-DEST    (WS-SCAN-SUB) TO FWL-SUM-IS-DEST.             
052000     MOVE WS-TAB-DIRECTION  (WS-SCAN-SUB) TO FWL-SUM-DIRECTION.           
052100     MOVE WS-TAB-SRC-ACT (WS-SCAN-SUB 1)  TO FWL-SUM-SRC-ACT (1).         
052200     MOVE WS-TAB-SRC-ACT (WS-SCAN-SUB 2)  TO FWL-SUM-SRC-ACT (2).         
052300     MOVE WS-TAB-SRC-ACT (WS-SCAN-SUB 3)  TO FWL-SUM-SRC-ACT (3).         
052400     MOVE WS-TAB-DST-ACT (WS-SCAN-SUB 1)  TO FWL-SUM-DST-ACT (1).         
052500     MOVE WS-TAB-DST-ACT (WS-SCAN-SUB 2)  TO FWL-SUM-DST-ACT (2).         
052600     MOVE WS-TAB-DST-ACT (WS-SCAN-SUB 3)  TO FWL-SUM-DST-ACT (3).         
052700     MOVE WS-TAB-UNI-ACT (WS-SCAN-SUB 1)  TO FWL-SUM-ACT (1).             
052800     MOVE WS-TAB-UNI-ACT (WS-SCAN-SUB 2)  TO FWL-SUM-ACT (2).             
052900     MOVE WS-TAB-UNI-ACT (WS-SCAN-SUB 3)  TO FWL-SUM-ACT (3).             
053000     MOVE WS-TAB-PROTO (WS-SCAN-SUB 1)    TO FWL-SUM-PROTO (1).           
053100     MOVE WS-TAB-PROTO (WS-SCAN-SUB 2)    TO FWL-SUM-PROTO (2).           
053200     MOVE WS-TAB-PROTO (WS-SCAN-SUB 3)    TO FWL-SUM-PROTO (3).           
053300     MOVE WS-TAB-PROTO (WS-SCAN-SUB 4)    TO FWL-SUM-PROTO (4).           
053400     PERFORM 4020-MOVE-PORT-SET THRU 4020-EXIT                            
053500         VARYING FWL-SUM-PORT-IDX FROM 1 BY 1                             
053600         UNTIL FWL-SUM-PORT-IDX > 20.                                     
053700     WRITE FWL-SUM-RECORD.                                                
053800 4010-EXIT.                                                               
053900     EXIT.                                                                
054000*-----------------------------------                                      
054100 4020-MOVE-PORT-SET.                                                      
054200     MOVE WS-TAB-PORT (WS-SCAN-SUB FWL-SUM-PORT-IDX)                      
054300       TO FWL-SUM-PORT (FWL-SUM-PORT-IDX).                                
054400 4020-EXIT.                                                               
054500     EXIT.                                                                
054600*-----------------------------------                                      
054700*            END-OF-RUN STATISTICS AND FILE CLOSE               *         
054800*-----------------------------------                                      
054900 9000-FINALIZE.                                                           
055000     DISPLAY '*============================================*'.            
055100     DISPLAY '*====     FWLBT020  -  RUN STATISTICS     ====*'.           
055200     DISPLAY '*============================================*'.            
055300     DISPLAY '    RUN DATE (YYMMDD) ........ ' WS-DATE-SYS-R.             
055400     DISPLAY '    EVENTS READ .............. ' WS-CNT-EVENTS-READ.        
055500     DISPLAY '    SOURCE OCCURRENCES POSTED  ' WS-CNT-SRC-POSTED.         
055600     DISPLAY '    DEST OCCURRENCES POSTED .. ' WS-CNT-DST-POSTED.         
055700     DISPLAY '    DISTINCT ADDRESSES ....... '                            
055800          WS-CNT-NEW-ADDRESSES.                                           
055900     DISPLAY '    TABLE-FULL OCCURRENCES ... ' WS-CNT-TABLE-FULL.         
055950     DISPLAY '    SUMMARY SORT PASSES ...... ' WS-SORT-PASS-CNT.          
056000     DISPLAY '*============================================*'.            
056100     IF FWL-FILES-OPEN-OK                                                 
056200        CLOSE FWEVTWK                                                     
056300        CLOSE FWSUMWK                                                     
056400     END-IF.                                                              
056500 9000-EXIT.                                                               
056600     EXIT.                                                                
