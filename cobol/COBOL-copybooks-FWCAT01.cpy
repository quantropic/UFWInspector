000100*****************************************************************         
000200*                                                                *        
000300*   NAME        : FWCAT01                                       *         
000400*                                                                *        
000500*   FUNCTION    : TABLE OF NON-PUBLIC ADDRESS RANGES USED BY     *        
000600*                 FWLBT010 TO CLASSIFY SOURCE/DEST ADDRESSES     *        
000700*                 AS PUBLIC OR NON-PUBLIC.                       *        
000800*                                                                *        
000900*   AUTHOR      : R. OSTRANDER                                  *         
001000*                                                                *        
001100*   DESCRIPTION : FWL-V4-RANGE HOLDS THE IPV4 BLOCKS THAT ARE    *        
001200*                 NOT CONSIDERED PUBLIC (PRIVATE, LOOPBACK,      *        
001300*                 LINK-LOCAL, MULTICAST, UNSPECIFIED, SHARED     *        
001400*                 ADDRESS SPACE, DOCUMENTATION, RESERVED).       *        
001500*                 EACH RANGE IS HELD AS A LOW/HIGH PAIR OF       *        
001600*                 32-BIT UNSIGNED NUMBERS SO A CANDIDATE         *        
001700*                 ADDRESS NEED ONLY BE CONVERTED ONCE AND THEN   *        
001800*                 COMPARED NUMERICALLY.  FWL-V6-PREFIX HOLDS     *        
001900*                 THE IPV6 PREFIX LITERALS CHECKED BY A SIMPLE   *        
002000*                 LEADING-TEXT COMPARE (SEE FWLBT010 PARAGRAPH   *        
002100*                 2620-CLASSIFY-ONE-ADDRESS-V6).                 *        
002200*                                                                *        
002300*****************************************************************         
002400*   CHANGE LOG                                                  *         
002500*   ---------------------------------------------------------   *         
002600*   1988-03-11  ROS  ORIGINAL TABLE - RFC 1918 BLOCKS ONLY       *        
002700*   1991-07-02  ROS  ADDED LOOPBACK AND MULTICAST BLOCKS         *        
002800*   1994-11-18  JMK  ADDED RESERVED/BROADCAST, LINK-LOCAL        *        
002900*   1999-02-24  JMK  Y2K REVIEW - NO DATE-SENSITIVE FIELDS HERE  *        
003000*   2003-06-09  DPL  ADDED SHARED ADDRESS SPACE (100.64/10)      *        
003100*   2009-10-01  DPL  ADDED DOCUMENTATION BLOCKS (TEST-NET 1-3)   *        
003200*   2014-05-20  TQH  ADDED IPV6 PREFIX TABLE FOR DUAL-STACK LOGS  FWL0127 
003250*   2014-09-10  TQH  SPLIT UNIQUE-LOCAL /7 RULE INTO FC/FD        FWL0149 
003275*   2014-09-17  TQH  TEST-NET-2 LOW/HIGH CORRECTED TO             FWL0150 
003280*   198.51.100/24; WAS 198.102.100/24 IN ERROR.                   FWL0150 
003300*****************************************************************         
003400 01  FWL-CAT01-AREA.                                                      
003500*--------------------------------------------------------------*          
003600*    IPV4 NON-PUBLIC RANGES - LOW/HIGH INCLUSIVE, AS UNSIGNED  *          
003700*    32-BIT INTEGERS (A.B.C.D -> ((A*256+B)*256+C)*256+D).     *          
003800*--------------------------------------------------------------*          
003900     05  FWL-V4-RANGE-TABLE.                                              
004000         10  FWL-V4-RANGE OCCURS 12 TIMES                                 
004100                          INDEXED BY FWL-V4-IDX.                          
004200             15  FWL-V4-LOW          PIC 9(10).                           
004300             15  FWL-V4-HIGH         PIC 9(10).                           
004400             15  FWL-V4-LABEL        PIC X(20).                           
004500     05  FWL-V4-RANGE-R REDEFINES FWL-V4-RANGE-TABLE.                     
004600         10  FWL-V4-RANGE-BYTES      PIC X(20) OCCURS 12 TIMES.           
004700*--------------------------------------------------------------*          
004800*    IPV6 NON-PUBLIC PREFIXES - CHECKED AS LEADING TEXT ON     *          
004900*    THE NORMALIZED (ZERO-STRIPPED) ADDRESS.                   *          
005000*--------------------------------------------------------------*          
005100     05  FWL-V6-PREFIX-TABLE.                                             
005200         10  FWL-V6-PREFIX OCCURS 6 TIMES                                 
005300                           INDEXED BY FWL-V6-IDX.                         
005400             15  FWL-V6-PREFIX-TEXT  PIC X(12).                           
005500             15  FWL-V6-PREFIX-LEN   PIC 9(02).                           
005600             15  FWL-V6-LABEL        PIC X(20).                           
005700     05  FWL-V6-PREFIX-R REDEFINES FWL-V6-PREFIX-TABLE.                   
005800         10  FWL-V6-PREFIX-BYTES     PIC X(12) OCCURS 6 TIMES.            
005900     05  FILLER                      PIC X(04).                           
006000*--------------------------------------------------------------*          
006100*    LOADED ONCE BY FWLBT010 PARAGRAPH 1100-LOAD-CATEGORY-TAB. *          
006200*    VALUES ARE INITIALIZED HERE SO THE TABLE SELF-DOCUMENTS;  *          
006300*    THE PARAGRAPH ONLY MOVES THE LITERALS BELOW INTO PLACE.   *          
006400*--------------------------------------------------------------*          
006500 01  FWL-CAT01-LITERALS.                                                  
006600     05  FWL-LIT-V4-01.                                                   
006700         10  FILLER PIC 9(10) VALUE 2130706432.                           
006800         10  FILLER PIC 9(10) VALUE 2147483647.                           
006900         10  FILLER PIC X(20) VALUE 'LOOPBACK 127/8'.                     
007000     05  FWL-LIT-V4-02.                                                   
007100         10  FILLER PIC 9(10) VALUE 0000000000.                           
007200         10  FILLER PIC 9(10) VALUE 0000000000.                           
007300         10  FILLER PIC X(20) VALUE 'UNSPECIFIED 0.0.0.0'.                
007400     05  FWL-LIT-V4-03.                                                   
007500         10  FILLER PIC 9(10) VALUE 2851995648.                           
007600         10  FILLER PIC 9(10) VALUE 2852061183.                           
007700         10  FILLER PIC X(20) VALUE 'LINK-LOCAL 169.254/16'.              
007800     05  FWL-LIT-V4-04.                                                   
007900         10  FILLER PIC 9(10) VALUE 0167772160.                           
008000         10  FILLER PIC 9(10) VALUE 0184549375.                           
008100         10  FILLER PIC X(20) VALUE 'PRIVATE 10/8'.                       
008200     05  FWL-LIT-V4-05.                                                   
008300         10  FILLER PIC 9(10) VALUE 2886729728.                           
008400         10  FILLER PIC 9(10) VALUE 2887778303.                           
008500         10  FILLER PIC X(20) VALUE 'PRIVATE 172.16/12'.                  
008600     05  FWL-LIT-V4-06.                                                   
008700         10  FILLER PIC 9(10) VALUE 3232235520.                           
008800         10  FILLER PIC 9(10) VALUE 3232301055.                           
008900         10  FILLER PIC X(20) VALUE 'PRIVATE 192.168/16'.                 
009000     05  FWL-LIT-V4-07.                                                   
009100         10  FILLER PIC 9(10) VALUE 3758096384.                           
009200         10  FILLER PIC 9(10) VALUE 4026531839.                           
009300         10  FILLER PIC X(20) VALUE 'MULTICAST 224/4'.                    
009400     05  FWL-LIT-V4-08.                                                   
009500         10  FILLER PIC 9(10) VALUE 4026531840.                           
009600         10  FILLER PIC 9(10) VALUE 4294967295.                           
009700         10  FILLER PIC X(20) VALUE 'RESERVED/BCAST 240/4'.               
009800     05  FWL-LIT-V4-09.                                                   
009900         10  FILLER PIC 9(10) VALUE 1681915904.                           
010000         10  FILLER PIC 9(10) VALUE 1686110207.                           
010100         10  FILLER PIC X(20) VALUE 'SHARED ADDR 100.64/10'.              
010200     05  FWL-LIT-V4-10.                                                   
010300         10  FILLER PIC 9(10) VALUE 3221225984.                           
010400         10  FILLER PIC 9(10) VALUE 3221226239.                           
010500         10  FILLER PIC X(20) VALUE 'DOC TEST-NET-1'.                     
010600     05  FWL-LIT-V4-11.                                                   
010700         10  FILLER PIC 9(10) VALUE 3325256704.                           
010800         10  FILLER PIC 9(10) VALUE 3325256959.                           
010900         10  FILLER PIC X(20) VALUE 'DOC TEST-NET-2'.                     
011000     05  FWL-LIT-V4-12.                                                   
011100         10  FILLER PIC 9(10) VALUE 3405803776.                           
011200         10  FILLER PIC 9(10) VALUE 3405804031.                           
011300         10  FILLER PIC X(20) VALUE 'DOC TEST-NET-3'.                     
011400     05  FWL-LIT-V6-01.                                                   
011500         10  FILLER PIC X(12) VALUE '::1'.                                
011600         10  FILLER PIC 9(02) VALUE 03.                                   
011700         10  FILLER PIC X(20) VALUE 'LOOPBACK ::1'.                       
011800     05  FWL-LIT-V6-02.                                                   
011900         10  FILLER PIC X(12) VALUE '::'.                                 
012000         10  FILLER PIC 9(02) VALUE 02.                                   
012100         10  FILLER PIC X(20) VALUE 'UNSPECIFIED ::'.                     
012200     05  FWL-LIT-V6-03.                                                   
012300         10  FILLER PIC X(12) VALUE 'FE80:'.                              
012400         10  FILLER PIC 9(02) VALUE 05.                                   
012500         10  FILLER PIC X(20) VALUE 'LINK-LOCAL FE80::/10'.               
012600     05  FWL-LIT-V6-04.                                                   
012700         10  FILLER PIC X(12) VALUE 'FC'.                                 
012800         10  FILLER PIC 9(02) VALUE 02.                                   
012900         10  FILLER PIC X(20) VALUE 'UNIQUE-LOCAL FC00::/7'.              
013000     05  FWL-LIT-V6-05.                                                   
013100         10  FILLER PIC X(12) VALUE 'FD'.                                 
013200         10  FILLER PIC 9(02) VALUE 02.                                   
013300         10  FILLER PIC X(20) VALUE 'UNIQUE-LOCAL FC00::/7'.              
013400     05  FWL-LIT-V6-06.                                                   
013500         10  FILLER PIC X(12) VALUE 'FF'.                                 
013600         10  FILLER PIC 9(02) VALUE 02.                                   
013700         10  FILLER PIC X(20) VALUE 'MULTICAST FF00::/8'.                 
