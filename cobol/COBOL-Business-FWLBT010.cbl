000100*****************************************************************         
000200*                                                                *        
000300*   NAME        : FWLBT010                                      *         
000400*                                                                *        
000500*   FUNCTION    : READS THE RAW UFW FIREWALL LOG, PARSES EACH   *         
000600*                 USABLE LINE INTO AN EVENT RECORD, CLASSIFIES   *        
000700*                 SOURCE/DEST ADDRESSES AS PUBLIC OR NOT, AND    *        
000800*                 WRITES THE EVENT WORK FILE FOR FWLBT020.       *        
000900*                                                                *        
001000*   DESCRIPTION : FIRST LEG OF THE FIREWALL LOG INSPECTION       *        
001100*                 BATCH.  RUNS AHEAD OF FWLBT020 (ANALYZER) AND  *        
001200*                 FWLBT030 (REPORT WRITER) IN THE FWLBAT00 JOB   *        
001300*                 STEP STREAM.                                   *        
001400*                                                                *        
001500*****************************************************************         
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.    FWLBT010.                                                 
001800 AUTHOR.        R. OSTRANDER.                                             
001900 INSTALLATION.  ENGINEERING SPA - SISTEMI BATCH.                          
002000 DATE-WRITTEN.  1989-01-09.                                               
002100 DATE-COMPILED. 2014-05-20.                                               
002200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
002300*****************************************************************         
002400*   CHANGE LOG                                                  *         
002500*   ---------------------------------------------------------   *         
002600*   1989-01-09  ROS  ORIGINAL PROGRAM - SRC/DST/ACTION ONLY      *        
002700*   1990-04-02  ROS  ADDED SPT=/DPT= PORT EXTRACTION             *        
002800*   1992-05-14  ROS  ADDED PROTO=/IN= EXTRACTION                 *        
002900*   1994-11-18  JMK  ADDED PUBLIC/NON-PUBLIC CLASSIFIER (CAT01)  *        
003000*   1997-08-06  JMK  ISO-8601 TIMESTAMP FORM RECOGNIZED          *        
003100*   1999-02-24  JMK  Y2K REVIEW - CURRENT-YEAR WINDOW TECHNIQUE  *        
003200*                     ADDED FOR SYSLOG TIMESTAMPS (REQ. Y2K-0341)*        
003300*   2003-06-09  DPL  HONORS CAT01 SHARED-ADDR/DOC-NET RANGES     *        
003400*   2009-10-01  DPL  LINE LENGTH RAISED TO 512 FOR LONGER RULES  *        
003500*   2014-05-20  TQH  IPV6 ADDRESS SUPPORT - NORMALIZE + CLASSIFY  FWL0130 
003510*   2014-09-10  TQH  NORM-TEXT NOW UPPERCASED BEFORE PREFIX       FWL0147 
003520*   COMPARE - REAL LOGS ARE LOWERCASE HEX, CAT01 TABLE IS UPPER.  FWL0147 
003530*   2014-09-10  TQH  CAT01 FC00::/7 ROW SPLIT INTO FC/FD -       FWL0149  
003540*   ROW COUNT RAISED 5->6; NO CODE CHANGE HERE (SEARCH IS        FWL0149  
003550*   TABLE-DRIVEN). REQ FWL0149.                                  FWL0149  
003600*****************************************************************         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-3090.                                               
004000 OBJECT-COMPUTER. IBM-3090.                                               
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT  FWLOGIN                                                      
004600         ASSIGN TO FWLOGIN                                                
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WS-FS-FWLOGIN.                                    
004900                                                                          
005000     SELECT  FWEVTWK                                                      
005100         ASSIGN TO FWEVTWK                                                
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS WS-FS-FWEVTWK.                                    
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 FD  FWLOGIN                                                              
005700     RECORDING F                                                          
005800     LABEL RECORD IS OMITTED                                              
005900     DATA RECORD IS FWL-RAW-LINE.                                         
006000 01  FWL-RAW-LINE.                                                        
006100     05  FWL-RAW-TEXT             PIC X(511).                             
006200     05  FILLER                   PIC X(001).                             
006300                                                                          
006400 FD  FWEVTWK                                                              
006500     RECORDING F                                                          
006600     LABEL RECORD IS OMITTED.                                             
006700     COPY FWEVT01.                                                        
006800 WORKING-STORAGE SECTION.                                                 
006810*    2014-09-10 TQH - 77-LEVELS PER SHOP CONVENTION - A SELF-      FWL0148
006820*    DOCUMENTING PROGRAM-ID LITERAL AND A STANDALONE SCAN          FWL0148
006830*    COUNTER USED BY 2630-NORMALIZE-IPV6.  REQ FWL0148.            FWL0148
006840 77  WS-PROGRAM-ID               PIC X(08) VALUE 'FWLBT010'.              
006850 77  WS-V6-SCAN-CNT              PIC 9(02) COMP VALUE ZERO.               
006900*--------------------------------------------------------------*          
007000*    MARKER LITERALS AND ACTION WORDS RECOGNIZED ON THE LINE   *          
007100*--------------------------------------------------------------*          
007200 01  FWL-CONSTANTS.                                                       
007300     05  FWL-LIT-UFW          PIC X(04) VALUE 'UFW '.                     
007400     05  FWL-LIT-SRC          PIC X(04) VALUE 'SRC='.                     
007500     05  FWL-LIT-DST          PIC X(04) VALUE 'DST='.                     
007600     05  FWL-LIT-SPT          PIC X(04) VALUE 'SPT='.                     
007700     05  FWL-LIT-DPT          PIC X(04) VALUE 'DPT='.                     
007800     05  FWL-LIT-PROTO        PIC X(06) VALUE 'PROTO='.                   
007900     05  FWL-LIT-IFC          PIC X(03) VALUE 'IN='.                      
008000     05  FWL-LIT-COLON        PIC X(01) VALUE ':'.                        
008100     05  FILLER               PIC X(04).                                  
008200*--------------------------------------------------------------*          
008300*    FILE STATUS AND RUN SWITCHES                              *          
008400*--------------------------------------------------------------*          
008500 01  FWL-SWITCHES.                                                        
008510*    IBM FILE STATUS KEY FOR FWLOGIN, CHECKED AFTER EVERY READ.           
008600     05  WS-FS-FWLOGIN        PIC X(02) VALUE '00'.                       
008610*    IBM FILE STATUS KEY FOR FWEVTWK, CHECKED AFTER EVERY WRITE.          
008700     05  WS-FS-FWEVTWK        PIC X(02) VALUE '00'.                       
008710*    SET TO 'Y' BY 2000-READ-FWLOGIN WHEN FWLOGIN IS EXHAUSTED.           
008800     05  WS-EOF-SW            PIC X(01) VALUE 'N'.                        
008900         88  FWL-END-OF-LOG       VALUE 'Y'.                              
008910*    GOES TO 'N' IF EITHER FILE OPEN FAILS - RUN ABORTS CLEAN.            
009000     05  WS-OPEN-OK-SW        PIC X(01) VALUE 'Y'.                        
009100         88  FWL-LOG-OPEN-OK      VALUE 'Y'.                              
009200     05  FILLER               PIC X(10).                                  
009300*--------------------------------------------------------------*          
009400*    RUN COUNTERS - ALL COMP, DISPLAYED IN THE STATISTICS BOX  *          
009500*--------------------------------------------------------------*          
009600 01  FWL-COUNTERS.                                                        
009610*    TOTAL RAW LINES PULLED FROM FWLOGIN, GOOD OR BAD.                    
009700     05  WS-CNT-LINES-READ    PIC 9(07) COMP.                             
009710*    LINES SKIPPED BECAUSE THE LINE WAS ALL SPACES.                       
009800     05  WS-CNT-EMPTY-SKIP    PIC 9(07) COMP.                             
009810*    LINES SKIPPED BECAUSE THE UFW MARKER LITERAL WASN'T FOUND.           
009900     05  WS-CNT-NONUFW-SKIP   PIC 9(07) COMP.                             
009910*    LINES SKIPPED - NEITHER THE ISO NOR THE SYSLOG TIMESTAMP             
009920*    FORM PARSED CLEANLY.                                                 
010000     05  WS-CNT-BADTS-SKIP    PIC 9(07) COMP.                             
010010*    EVENT RECORDS ACTUALLY WRITTEN TO FWEVTWK FOR FWLBT020.              
010100     05  WS-CNT-EVENTS-OUT    PIC 9(07) COMP.                             
010200     05  FILLER               PIC X(04).                                  
010300*--------------------------------------------------------------*          
010400*    GENERIC MARKER-SEARCH / TOKEN-EXTRACTION WORK AREA        *          
010500*--------------------------------------------------------------*          
010600 01  FWL-SCAN-WORK.                                                       
010610*    ACTUAL LENGTH OF THE CURRENT FWLOGIN RECORD, TRAILING                
010620*    SPACES STRIPPED, USED AS THE UPPER SCAN LIMIT BELOW.                 
010700     05  WS-LINE-LEN          PIC 9(03) COMP.                             
010710*    MARKER LITERAL BEING SEARCHED FOR (E.G. 'SRC=', 'DPT=').             
010800     05  WS-GEN-MARKER        PIC X(08).                                  
010810*    ACTUAL LENGTH OF WS-GEN-MARKER FOR THE CURRENT SEARCH.               
010900     05  WS-GEN-MLEN          PIC 9(02) COMP.                             
010910*    COLUMN WHERE THE MARKER WAS FOUND, ZERO IF NOT PRESENT.              
011000     05  WS-GEN-FOUND-POS     PIC 9(03) COMP.                             
011010*    WORKING SUBSCRIPT FOR THE CHARACTER-BY-CHARACTER SCAN.               
011100     05  WS-GEN-SCAN-I        PIC 9(03) COMP.                             
011110*    UPPER BOUND OF THE SCAN, SET FROM WS-LINE-LEN EACH CALL.             
011200     05  WS-GEN-SCAN-MAX      PIC 9(03) COMP.                             
011210*    COLUMN JUST PAST THE MARKER - WHERE THE TOKEN VALUE BEGINS.          
011300     05  WS-TOK-START         PIC 9(03) COMP.                             
011310*    COLUMN OF THE FIRST DELIMITER (SPACE) AFTER THE TOKEN.               
011400     05  WS-TOK-END           PIC 9(03) COMP.                             
011410*    COMPUTED LENGTH OF THE EXTRACTED TOKEN, END MINUS START.             
011500     05  WS-TOK-LEN           PIC 9(03) COMP.                             
011510*    THE EXTRACTED KEY=VALUE TOKEN TEXT ITSELF.                           
011600     05  WS-TOKEN             PIC X(64).                                  
011610*    NUMERIC EDIT OF WS-TOKEN WHEN THE TOKEN IS A PORT NUMBER.            
011700     05  WS-NUM-TOKEN         PIC 9(05).                                  
011800     05  FILLER               PIC X(04).                                  
011900*--------------------------------------------------------------*          
012000*    SYSTEM DATE / Y2K WINDOW / MONTH-NAME LOOKUP TABLE         *         
012100*--------------------------------------------------------------*          
012200 01  FWL-DATE-WORK.                                                       
012210*    TODAY'S DATE AS RETURNED BY ACCEPT FROM DATE, YYMMDD.                
012300     05  WS-DATE-SYS.                                                     
012400         10  WS-DS-YY         PIC 9(02).                                  
012500         10  WS-DS-MM         PIC 9(02).                                  
012600         10  WS-DS-DD         PIC 9(02).                                  
012610*    SAME BYTES VIEWED AS A SINGLE SIX-DIGIT NUMBER.                      
012700     05  WS-DATE-SYS-R REDEFINES WS-DATE-SYS                              
012800                              PIC 9(06).                                  
012810*    FOUR-DIGIT RUN YEAR AFTER THE Y2K WINDOW IS APPLIED BELOW.           
012900     05  WS-CURRENT-YEAR      PIC 9(04) COMP.                             
012910*    DISPLAY-USABLE COPY OF WS-CURRENT-YEAR FOR THE BANNER LINE.          
013000     05  WS-CURRENT-YEAR-DISP PIC 9(04).                                  
013100     05  FILLER               PIC X(04).                                  
013200                                                                          
013300 01  FWL-MONTH-TABLE-AREA.                                                
013310*    TWELVE-ENTRY MON/NUM LOOKUP - SEE FWL-MONTH-LITERALS BELOW           
013320*    FOR THE ACTUAL VALUES LOADED AT COMPILE TIME.                        
013400     05  FWL-MONTH-ENTRY OCCURS 12 TIMES                                  
013500                         INDEXED BY FWL-MON-IDX.                          
013600         10  FWL-MON-NAME     PIC X(03).                                  
013700         10  FWL-MON-NUM      PIC X(02).                                  
013800     05  FILLER               PIC X(05).                                  
013900 01  FWL-MONTH-LITERALS.                                                  
014000     05  FILLER               PIC X(03) VALUE 'Jan'.                      
014100     05  FILLER               PIC X(02) VALUE '01'.                       
014200     05  FILLER               PIC X(03) VALUE 'Feb'.                      
014300     05  FILLER               PIC X(02) VALUE '02'.                       
014400     05  FILLER               PIC X(03) VALUE 'Mar'.                      
014500     05  FILLER               PIC X(02) VALUE '03'.                       
014600     05  FILLER               PIC X(03) VALUE 'Apr'.                      
014700     05  FILLER               PIC X(02) VALUE '04'.                       
014800     05  FILLER               PIC X(03) VALUE 'May'.                      
014900     05  FILLER               PIC X(02) VALUE '05'.                       
015000     05  FILLER               PIC X(03) VALUE 'Jun'.                      
015100     05  FILLER               PIC X(02) VALUE '06'.                       
015200     05  FILLER               PIC X(03) VALUE 'Jul'.                      
015300     05  FILLER               PIC X(02) VALUE '07'.                       
015400     05  FILLER               PIC X(03) VALUE 'Aug'.                      
015500     05  FILLER               PIC X(02) VALUE '08'.                       
015600     05  FILLER               PIC X(03) VALUE 'Sep'.                      
015700     05  FILLER               PIC X(02) VALUE '09'.                       
015800     05  FILLER               PIC X(03) VALUE 'Oct'.                      
015900     05  FILLER               PIC X(02) VALUE '10'.                       
016000     05  FILLER               PIC X(03) VALUE 'Nov'.                      
016100     05  FILLER               PIC X(02) VALUE '11'.                       
016200     05  FILLER               PIC X(03) VALUE 'Dec'.                      
016300     05  FILLER               PIC X(02) VALUE '12'.                       
016400*--------------------------------------------------------------*          
016500*    TIMESTAMP PARSE WORK AREA - ISO FORM TRIED FIRST, THEN    *          
016600*    SYSLOG FORM (CURRENT YEAR SUPPLIED BY 1050-DERIVE-...)    *          
016700*--------------------------------------------------------------*          
016800 01  FWL-TS-WORK.                                                         
016810*    'Y' WHEN THE LEADING 19 BYTES OF THE LINE PARSED AS AN               
016820*    ISO TIMESTAMP (YYYY-MM-DDTHH:MM:SS).                                 
016900     05  WS-ISO-OK             PIC X(01) VALUE 'N'.                       
017000         88  FWL-ISO-VALID         VALUE 'Y'.                             
017010*    'Y' WHEN THE LINE INSTEAD PARSED AS A SYSLOG TIMESTAMP               
017020*    (MON DD HH:MM:SS), THE FORM NETFILTER USUALLY WRITES.                
017100     05  WS-SYS-OK             PIC X(01) VALUE 'N'.                       
017200         88  FWL-SYS-VALID         VALUE 'Y'.                             
017210*    FINAL 19-BYTE TIMESTAMP, EITHER PARSE ROUTE, ALWAYS                  
017220*    NORMALIZED TO YYYY-MM-DD HH:MM:SS FOR FWEVT01.                       
017300     05  WS-TS-BUILT           PIC X(19).                                 
017400     05  WS-TS-BUILT-R REDEFINES WS-TS-BUILT.                             
017500         10  WS-TSB-DATE-PART  PIC X(10).                                 
017600         10  FILLER            PIC X(01).                                 
017700         10  WS-TSB-TIME-PART  PIC X(08).                                 
017710*    THREE-LETTER MONTH TEXT PULLED FROM THE SYSLOG TIMESTAMP.            
017800     05  WS-TS-MON-TEXT        PIC X(03).                                 
017810*    DAY-OF-MONTH TEXT PULLED FROM THE SYSLOG TIMESTAMP.                  
017900     05  WS-TS-DAY-TEXT        PIC X(02).                                 
018010*    HH:MM:SS TEXT PULLED FROM THE SYSLOG TIMESTAMP.                      
018000     05  WS-TS-HMS-TEXT        PIC X(08).                                 
018020*    NUMERIC MONTH RESOLVED FROM WS-TS-MON-TEXT VIA THE TABLE.            
018100     05  WS-TS-MM              PIC X(02).                                 
018200*--------------------------------------------------------------*          
018300*    ADDRESS WORK AREA - IPV4 DOTTED TEXT AND ITS 32-BIT       *          
018400*    INTEGER VIEW, IPV6 NORMALIZED TEXT                        *          
018500*--------------------------------------------------------------*          
018600 01  FWL-ADDR-WORK.                                                       
018610*    ADDRESS TEXT CURRENTLY BEING CLASSIFIED, SRC OR DST.                 
018700     05  WS-ADDR-TEXT          PIC X(39).                                 
018710*    WORKING COPY OF WS-ADDR-TEXT, TRIMMED DURING PARSE.                  
018800     05  WS-ADDR-CANDIDATE     PIC X(39).                                 
018810*    TRUE LENGTH OF THE ADDRESS TEXT, TRAILING SPACES REMOVED.            
018900     05  WS-ADDR-LEN           PIC 9(02) COMP.                            
019010*    'Y' IF THE CANDIDATE PARSED AS FOUR VALID 0-255 OCTETS.              
019000     05  WS-V4-VALID-SW        PIC X(01).                                 
019100         88  FWL-V4-IS-VALID       VALUE 'Y'.                             
019210*    IPV4 ADDRESS COLLAPSED TO A SINGLE 32-BIT UNSIGNED NUMBER            
019220*    FOR RANGE-TABLE COMPARISON AGAINST FWL-V4-RANGE-TABLE.               
019200     05  WS-V4-INTEGER         PIC 9(10).                                 
019310*    WORKING SUBSCRIPT (1-4) WHILE SPLITTING OUT THE OCTETS.              
019300     05  WS-V4-OCT-SUB         PIC 9(02) COMP.                            
019410*    ONE OCTET VALUE, 0-255, DURING THE SPLIT/VALIDATE LOOP.              
019400     05  WS-V4-OCT-NUM         PIC 9(03).                                 
019510*    THE FOUR SPLIT-OUT OCTETS, NUMERIC, BUILT LEFT TO RIGHT.             
019500     05  WS-V4-OCTETS.                                                    
019600         10  WS-V4-OCT   OCCURS 4 TIMES                                   
019700                         INDEXED BY FWL-OCT-IDX                           
019800                         PIC 9(03).                                       
019910*    SAME FOUR OCTETS VIEWED AS TEXT, USED WHEN RE-ASSEMBLING             
019920*    THE DOTTED-QUAD FOR THE EVENT RECORD.                                
019900     05  WS-V4-OCTETS-R REDEFINES WS-V4-OCTETS.                           
020000         10  WS-V4-OCT-X PIC X(03) OCCURS 4 TIMES.                        
020110*    NUMBER OF DOTS SEEN SO FAR - MUST END AT EXACTLY 3 FOR A             
020120*    WELL-FORMED DOTTED-QUAD.                                             
020100     05  WS-DOT-COUNT          PIC 9(02) COMP.                            
020210*    RAW IPV6 TEXT AS IT APPEARED IN THE LOG LINE, ANY CASE.              
020200     05  WS-V6-SOURCE-TEXT     PIC X(40).                                 
020310*    IPV6 TEXT AFTER :: EXPANSION AND UPPER-CASE FOLDING -                
020320*    THIS IS WHAT 2620 COMPARES AGAINST FWL-V6-PREFIX-TEXT.               
020300     05  WS-V6-NORM-TEXT       PIC X(40).                                 
020410*    READ SUBSCRIPT INTO WS-V6-SOURCE-TEXT DURING EXPANSION.              
020400     05  WS-V6-SRC-I           PIC 9(02) COMP.                            
020510*    WRITE SUBSCRIPT INTO WS-V6-NORM-TEXT DURING EXPANSION.               
020500     05  WS-V6-DST-I           PIC 9(02) COMP.                            
020610*    'Y' WHILE POSITIONED AT THE START OF A COLON-DELIMITED               
020620*    GROUP, USED TO DECIDE WHERE ZERO-PADDING IS NEEDED.                  
020600     05  WS-V6-AT-GRP-START-SW PIC X(01).                                 
020710*    FINAL PUBLIC/NON-PUBLIC VERDICT FOR WS-ADDR-TEXT.                    
020700     05  WS-PUBLIC-SW          PIC X(01).                                 
020800         88  FWL-ADDR-IS-PUBLIC    VALUE 'Y'.                             
020900     05  FILLER                PIC X(04).                                 
021000*--------------------------------------------------------------*          
021100*    NON-PUBLIC ADDRESS RANGE/PREFIX TABLE (FROM FWCAT01)      *          
021200*--------------------------------------------------------------*          
021300     COPY FWCAT01.                                                        
021400*****************************************************************         
021500*       P R O C E D U R E     D I V I S I O N                   *         
021600*****************************************************************         
021700 PROCEDURE DIVISION.                                                      
021800*-----------------------------------                                      
021810*    MAIN LINE - OPEN/PARSE/CLOSE, THE SAME THREE-STEP SHAPE              
021820*    USED BY EVERY PROGRAM IN THE FWLBAT00 STEP STREAM.                   
021900 0000-FWLBT010.                                                           
022000*-----------------------------------                                      
022100     PERFORM 1000-INITIALIZE    THRU 1000-EXIT.                           
022200     PERFORM 2000-PROCESS-FILE  THRU 2000-EXIT.                           
022300     PERFORM 9000-FINALIZE      THRU 9000-EXIT.                           
022400     STOP RUN.                                                            
022500*-----------------------------------                                      
022600*            INITIALIZATION                                     *         
022610*    BANNER, COUNTERS TO ZERO, SYSTEM DATE, STATIC TABLES        *        
022620*    LOADED, BOTH FILES OPENED.                                  *        
022700*-----------------------------------                                      
022800 1000-INITIALIZE.                                                         
022900     DISPLAY '*============================================*'.            
023000     DISPLAY '*====        FWLBT010  -  LOG-PARSER      ====*'.           
023100     DISPLAY '*============================================*'.            
023200     MOVE 0 TO RETURN-CODE.                                               
023300     INITIALIZE FWL-COUNTERS.                                             
023400     ACCEPT WS-DATE-SYS FROM DATE.                                        
023500     PERFORM 1050-DERIVE-CURRENT-YEAR  THRU 1050-EXIT.                    
023600     PERFORM 1100-LOAD-CATEGORY-TAB    THRU 1100-EXIT.                    
023700     PERFORM 1110-LOAD-MONTH-TABLE     THRU 1110-EXIT.                    
023800     OPEN INPUT FWLOGIN.                                                  
023900     IF WS-FS-FWLOGIN NOT = '00'                                          
024000        DISPLAY 'FWLBT010 - ERRORE APERTURA FWLOGIN : '                   
024100                WS-FS-FWLOGIN                                             
024200        MOVE 'N'    TO WS-OPEN-OK-SW                                      
024300        MOVE 500    TO RETURN-CODE                                        
024400     ELSE                                                                 
024500        OPEN OUTPUT FWEVTWK                                               
024600        IF WS-FS-FWEVTWK NOT = '00'                                       
024700           DISPLAY 'FWLBT010 - ERRORE APERTURA FWEVTWK : '                
024800                   WS-FS-FWEVTWK                                          
024900           MOVE 'N'    TO WS-OPEN-OK-SW                                   
025000           MOVE 500    TO RETURN-CODE                                     
025100           CLOSE FWLOGIN                                                  
025200        END-IF                                                            
025300     END-IF.                                                              
025400 1000-EXIT.                                                               
025500     EXIT.                                                                
025600*-----------------------------------                                      
025700 1050-DERIVE-CURRENT-YEAR.                                                
025800*-----------------------------------                                      
025900*    Y2K REVIEW 1999-02-24 (JMK) - STANDARD CENTURY WINDOW:     *         
026000*    TWO-DIGIT YEARS BELOW 50 ARE TREATED AS 20XX, OTHERS 19XX. *         
026100     IF WS-DS-YY < 50                                                     
026200        COMPUTE WS-CURRENT-YEAR = 2000 + WS-DS-YY                         
026300     ELSE                                                                 
026400        COMPUTE WS-CURRENT-YEAR = 1900 + WS-DS-YY                         
026500     END-IF.                                                              
026600     MOVE WS-CURRENT-YEAR TO WS-CURRENT-YEAR-DISP.                        
026700 1050-EXIT.                                                               
026800     EXIT.                                                                
026900*-----------------------------------                                      
027000 1100-LOAD-CATEGORY-TAB.                                                  
027100*-----------------------------------                                      
027200     MOVE FWL-CAT01-LITERALS TO FWL-CAT01-AREA.                           
027210*    DONE ONCE PER RUN, NOT PER ADDRESS, FOR SPEED.                       
027300 1100-EXIT.                                                               
027400     EXIT.                                                                
027500*-----------------------------------                                      
027600 1110-LOAD-MONTH-TABLE.                                                   
027700*-----------------------------------                                      
027800     MOVE FWL-MONTH-LITERALS TO FWL-MONTH-TABLE-AREA.                     
027810*    USED WHEN A SYSLOG-FORM TIMESTAMP IS PARSED.                         
027900 1110-EXIT.                                                               
028000     EXIT.                                                                
028110*    MAIN PROCESSING LOOP - READ/HANDLE UNTIL FWLOGIN IS                  
028120*    EXHAUSTED; SKIPPED IF EITHER FILE FAILED TO OPEN.                    
028100*-----------------------------------                                      
028200 2000-PROCESS-FILE.                                                       
028300*-----------------------------------                                      
028400     IF FWL-LOG-OPEN-OK                                                   
028500        PERFORM 2010-READ-LINE  THRU 2010-EXIT                            
028600        PERFORM 2020-HANDLE-LINE  THRU 2020-EXIT                          
028700            UNTIL FWL-END-OF-LOG                                          
028800     END-IF.                                                              
028900 2000-EXIT.                                                               
029000     EXIT.                                                                
029110*    READS ONE RAW LINE, BUMPS THE LINES-READ COUNTER                     
029120*    UNLESS THIS READ HIT END OF FILE.                                    
029100*-----------------------------------                                      
029200 2010-READ-LINE.                                                          
029300*-----------------------------------                                      
029400     READ FWLOGIN                                                         
029500         AT END                                                           
029600             SET FWL-END-OF-LOG TO TRUE                                   
029700     END-READ.                                                            
029800     IF NOT FWL-END-OF-LOG                                                
029900        ADD 1 TO WS-CNT-LINES-READ                                        
030000     END-IF.                                                              
030100 2010-EXIT.                                                               
030200     EXIT.                                                                
030310*    FOR ONE LINE: FILTER, PARSE TIMESTAMP, AND IF THE                    
030320*    TIMESTAMP PARSED, RUN THE FULL EXTRACT/CLASSIFY/WRITE                
030330*    CHAIN BELOW; OTHERWISE COUNT IT AS A BAD-TIMESTAMP                   
030340*    SKIP. ALWAYS QUEUES THE NEXT READ BEFORE RETURNING.                  
030300*-----------------------------------                                      
030400 2020-HANDLE-LINE.                                                        
030500*-----------------------------------                                      
030600     PERFORM 2050-FILTER-LINE  THRU 2050-EXIT.                            
030700     IF WS-LINE-LEN > 0                                                   
030800        PERFORM 2100-EXTRACT-TIMESTAMP THRU 2100-EXIT                     
030900        IF FWL-ISO-VALID OR FWL-SYS-VALID                                 
031000           PERFORM 2200-EXTRACT-ACTION      THRU 2200-EXIT                
031100           PERFORM 2300-EXTRACT-ADDRESSES   THRU 2300-EXIT                
031200           PERFORM 2400-EXTRACT-PORTS       THRU 2400-EXIT                
031300           PERFORM 2500-EXTRACT-PROTO-AND-IF THRU 2500-EXIT               
031400           PERFORM 2600-CLASSIFY-ADDRESSES  THRU 2600-EXIT                
031500           PERFORM 2700-WRITE-EVENT-REC     THRU 2700-EXIT                
031600        ELSE                                                              
031700           ADD 1 TO WS-CNT-BADTS-SKIP                                     
031800        END-IF                                                            
031900     END-IF.                                                              
032000     PERFORM 2010-READ-LINE  THRU 2010-EXIT.                              
032100 2020-EXIT.                                                               
032200     EXIT.                                                                
032300*-----------------------------------                                      
032400*    STEP 2 - TRIM, SKIP BLANK/NON-UFW LINES                    *         
032500*-----------------------------------                                      
032600 2050-FILTER-LINE.                                                        
032610*    BUMPS EMPTY-SKIP OR NONUFW-SKIP WHEN THE LINE IS NOT                 
032620*    USABLE; OTHERWISE LEAVES WS-LINE-LEN > 0 FOR 2020.                   
032700*-----------------------------------                                      
032800     MOVE 0 TO WS-LINE-LEN.                                               
032900     PERFORM 2055-MEASURE-LINE THRU 2055-EXIT.                            
033000     IF WS-LINE-LEN = 0                                                   
033100        ADD 1 TO WS-CNT-EMPTY-SKIP                                        
033200     ELSE                                                                 
033300        MOVE FWL-LIT-UFW    TO WS-GEN-MARKER                              
033400        MOVE 3              TO WS-GEN-MLEN                                
033500        PERFORM 2060-SEARCH-MARKER THRU 2060-EXIT                         
033600        IF WS-GEN-FOUND-POS = 0                                           
033700           ADD 1 TO WS-CNT-NONUFW-SKIP                                    
033800           MOVE 0 TO WS-LINE-LEN                                          
033900        END-IF                                                            
034000     END-IF.                                                              
034100 2050-EXIT.                                                               
034200     EXIT.                                                                
034300*-----------------------------------                                      
034400*    MEASURES THE TRIMMED LENGTH OF FWL-RAW-LINE (TRAILING       *        
034500*    SPACES ARE NOT SIGNIFICANT ON A LINE SEQUENTIAL RECORD)     *        
034600*-----------------------------------                                      
034700 2055-MEASURE-LINE.                                                       
034800     MOVE 512 TO WS-LINE-LEN.                                             
034900     PERFORM 2056-MEASURE-STEP THRU 2056-EXIT                             
035000         UNTIL WS-LINE-LEN = 0                                            
035100            OR FWL-RAW-LINE (WS-LINE-LEN : 1) NOT = SPACE.                
035200 2055-EXIT.                                                               
035300     EXIT.                                                                
035400*-----------------------------------                                      
035500 2056-MEASURE-STEP.                                                       
035600     SUBTRACT 1 FROM WS-LINE-LEN.                                         
035700 2056-EXIT.                                                               
035800     EXIT.                                                                
035900*-----------------------------------                                      
036000*    GENERIC MARKER SEARCH - SETS WS-GEN-FOUND-POS TO THE       *         
036100*    COLUMN JUST PAST THE MARKER, OR 0 WHEN NOT FOUND. CALLER   *         
036200*    LOADS WS-GEN-MARKER / WS-GEN-MLEN BEFORE PERFORMING THIS.  *         
036300*-----------------------------------                                      
036400 2060-SEARCH-MARKER.                                                      
036500     MOVE 0 TO WS-GEN-FOUND-POS.                                          
036600     COMPUTE WS-GEN-SCAN-MAX = WS-LINE-LEN - WS-GEN-MLEN + 1.             
036700     IF WS-GEN-SCAN-MAX > 0                                               
036800        MOVE 1 TO WS-GEN-SCAN-I                                           
036900        PERFORM 2065-SEARCH-STEP  THRU 2065-EXIT                          
037000            UNTIL WS-GEN-SCAN-I > WS-GEN-SCAN-MAX                         
037100               OR WS-GEN-FOUND-POS NOT = 0                                
037200     END-IF.                                                              
037300 2060-EXIT.                                                               
037400     EXIT.                                                                
037500*-----------------------------------                                      
037600 2065-SEARCH-STEP.                                                        
037700     IF FWL-RAW-LINE (WS-GEN-SCAN-I : WS-GEN-MLEN) =                      
037800           WS-GEN-MARKER (1 : WS-GEN-MLEN)                                
037900        COMPUTE WS-GEN-FOUND-POS = WS-GEN-SCAN-I + WS-GEN-MLEN            
038000     ELSE                                                                 
038100        ADD 1 TO WS-GEN-SCAN-I                                            
038200     END-IF.                                                              
038300 2065-EXIT.                                                               
038400     EXIT.                                                                
038500*-----------------------------------                                      
038600*    GENERIC TOKEN EXTRACTION - STARTING AT WS-TOK-START, COPIES*         
038700*    TEXT UP TO THE NEXT SPACE (OR END OF LINE) INTO WS-TOKEN.  *         
038800*-----------------------------------                                      
038900 2070-EXTRACT-TOKEN.                                                      
039000     MOVE SPACES TO WS-TOKEN.                                             
039100     MOVE WS-TOK-START TO WS-TOK-END.                                     
039200     IF WS-TOK-START > 0 AND WS-TOK-START <= WS-LINE-LEN                  
039300        PERFORM 2075-SCAN-TOKEN-STEP  THRU 2075-EXIT                      
039400            UNTIL WS-TOK-END >= WS-LINE-LEN                               
039500               OR FWL-RAW-LINE (WS-TOK-END + 1 : 1) = SPACE               
039600        COMPUTE WS-TOK-LEN = WS-TOK-END - WS-TOK-START + 1                
039700        IF WS-TOK-LEN > 64                                                
039800           MOVE 64 TO WS-TOK-LEN                                          
039900        END-IF                                                            
040000        MOVE FWL-RAW-LINE (WS-TOK-START : WS-TOK-LEN) TO WS-TOKEN         
040100     ELSE                                                                 
040200        MOVE 0 TO WS-TOK-LEN                                              
040300     END-IF.                                                              
040400 2070-EXIT.                                                               
040500     EXIT.                                                                
040600*-----------------------------------                                      
040700 2075-SCAN-TOKEN-STEP.                                                    
040800     ADD 1 TO WS-TOK-END.                                                 
040900 2075-EXIT.                                                               
041000     EXIT.                                                                
041100*-----------------------------------                                      
041200*    STEP 3 - TIMESTAMP: ISO FORM TRIED FIRST, THEN SYSLOG FORM *         
041300*-----------------------------------                                      
041400 2100-EXTRACT-TIMESTAMP.                                                  
041500     MOVE 'N' TO WS-ISO-OK.                                               
041600     MOVE 'N' TO WS-SYS-OK.                                               
041700     MOVE SPACES TO WS-TS-BUILT.                                          
041800     PERFORM 2110-TRY-ISO-TIMESTAMP  THRU 2110-EXIT.                      
041900     IF NOT FWL-ISO-VALID                                                 
042000        PERFORM 2120-TRY-SYSLOG-TIMESTAMP  THRU 2120-EXIT                 
042100     END-IF.                                                              
042200*    BELT-AND-SUSPENCES CHECK ON THE BUILT TIMESTAMP'S SHAPE -  *         
042300*    A BAD TIME PORTION DISQUALIFIES AN OTHERWISE-VALID LINE.   *         
042400     IF FWL-ISO-VALID OR FWL-SYS-VALID                                    
042500        IF WS-TSB-TIME-PART (3:1) NOT = ':'                               
042600           OR WS-TSB-TIME-PART (6:1) NOT = ':'                            
042700           MOVE 'N' TO WS-ISO-OK                                          
042800           MOVE 'N' TO WS-SYS-OK                                          
042900        END-IF                                                            
043000     END-IF.                                                              
043100 2100-EXIT.                                                               
043200     EXIT.                                                                
043300*-----------------------------------                                      
043400*    ISO-8601 FORM: YYYY-MM-DDThh:mm:ss.ffffff+-hh:mm           *         
043500*    POSITIONS 1-19 GIVE YYYY-MM-DDThh:mm:ss, RE-CUT HERE TO    *         
043600*    THE NORMALIZED EVT-TIMESTAMP FORM YYYY-MM-DD hh:mm:ss.     *         
043700*-----------------------------------                                      
043800 2110-TRY-ISO-TIMESTAMP.                                                  
043900     IF WS-LINE-LEN >= 19                                                 
044000        IF FWL-RAW-LINE (5:1) = '-' AND FWL-RAW-LINE (8:1) = '-'          
044100           AND FWL-RAW-LINE (11:1) = 'T'                                  
044200           AND FWL-RAW-LINE (14:1) = ':'                                  
044300           AND FWL-RAW-LINE (17:1) = ':'                                  
044400           STRING FWL-RAW-LINE (1:10) ' ' FWL-RAW-LINE (12:8)             
044500                  DELIMITED BY SIZE INTO WS-TS-BUILT                      
044600           MOVE 'Y' TO WS-ISO-OK                                          
044700        END-IF                                                            
044800     END-IF.                                                              
044900 2110-EXIT.                                                               
045000     EXIT.                                                                
045100*-----------------------------------                                      
045200*    SYSLOG FORM: Mon DD hh:mm:ss - CURRENT YEAR IS ASSUMED      *        
045300*    (SEE 1050-DERIVE-CURRENT-YEAR).  MONTH NAME IS LOOKED UP   *         
045400*    IN FWL-MONTH-TABLE-AREA VIA SEARCH.                        *         
045500*-----------------------------------                                      
045600 2120-TRY-SYSLOG-TIMESTAMP.                                               
045700     IF WS-LINE-LEN >= 15                                                 
045800        MOVE FWL-RAW-LINE (1:3)  TO WS-TS-MON-TEXT                        
045900        MOVE FWL-RAW-LINE (5:2)  TO WS-TS-DAY-TEXT                        
046000        MOVE FWL-RAW-LINE (8:8)  TO WS-TS-HMS-TEXT                        
046100        SET FWL-MON-IDX TO 1                                              
046200        SEARCH FWL-MONTH-ENTRY                                            
046300            AT END                                                        
046400                MOVE SPACES TO WS-TS-MM                                   
046500            WHEN FWL-MON-NAME (FWL-MON-IDX) = WS-TS-MON-TEXT              
046600                MOVE FWL-MON-NUM (FWL-MON-IDX) TO WS-TS-MM                
046700        END-SEARCH                                                        
046800        IF WS-TS-MM NOT = SPACES                                          
046900           IF WS-TS-DAY-TEXT (1:1) = SPACE                                
047000              MOVE '0' TO WS-TS-DAY-TEXT (1:1)                            
047100           END-IF                                                         
047200           STRING WS-CURRENT-YEAR-DISP '-' WS-TS-MM '-'                   
047300                  WS-TS-DAY-TEXT ' ' WS-TS-HMS-TEXT                       
047400                  DELIMITED BY SIZE INTO WS-TS-BUILT                      
047500           MOVE 'Y' TO WS-SYS-OK                                          
047600        END-IF                                                            
047700     END-IF.                                                              
047800 2120-EXIT.                                                               
047900     EXIT.                                                                
048000*-----------------------------------                                      
048100*    STEP 4a - ACTION (WORD AFTER 'UFW ')                       *         
048200*-----------------------------------                                      
048300 2200-EXTRACT-ACTION.                                                     
048400     MOVE FWL-LIT-UFW   TO WS-GEN-MARKER.                                 
048500     MOVE 4              TO WS-GEN-MLEN.                                  
048600     PERFORM 2060-SEARCH-MARKER  THRU 2060-EXIT.                          
048700     IF WS-GEN-FOUND-POS = 0                                              
048800        MOVE 'UNKNOWN' TO FWL-EVT-ACTION                                  
048900     ELSE                                                                 
049000        MOVE WS-GEN-FOUND-POS TO WS-TOK-START                             
049100        PERFORM 2070-EXTRACT-TOKEN  THRU 2070-EXIT                        
049200        IF WS-TOKEN (1:5) = 'BLOCK'                                       
049300           MOVE 'BLOCK'   TO FWL-EVT-ACTION                               
049400        ELSE                                                              
049500           IF WS-TOKEN (1:5) = 'ALLOW'                                    
049600              MOVE 'ALLOW'   TO FWL-EVT-ACTION                            
049700           ELSE                                                           
049800              IF WS-TOKEN (1:5) = 'AUDIT'                                 
049900                 MOVE 'AUDIT'   TO FWL-EVT-ACTION                         
050000              ELSE                                                        
050100                 MOVE 'UNKNOWN' TO FWL-EVT-ACTION                         
050200              END-IF                                                      
050300           END-IF                                                         
050400        END-IF                                                            
050500     END-IF.                                                              
050600 2200-EXIT.                                                               
050700     EXIT.                                                                
050800*-----------------------------------                                      
050900*    STEP 4b - SOURCE AND DESTINATION ADDRESSES                 *         
051000*-----------------------------------                                      
051100 2300-EXTRACT-ADDRESSES.                                                  
051200     MOVE SPACES TO FWL-EVT-SRC-IP.                                       
051300     MOVE SPACES TO FWL-EVT-DST-IP.                                       
051400     MOVE FWL-LIT-SRC  TO WS-GEN-MARKER.                                  
051500     MOVE 4             TO WS-GEN-MLEN.                                   
051600     PERFORM 2060-SEARCH-MARKER  THRU 2060-EXIT.                          
051700     IF WS-GEN-FOUND-POS NOT = 0                                          
051800        MOVE WS-GEN-FOUND-POS TO WS-TOK-START                             
051900        PERFORM 2070-EXTRACT-TOKEN  THRU 2070-EXIT                        
052000        MOVE WS-TOKEN (1:39) TO FWL-EVT-SRC-IP                            
052100     END-IF.                                                              
052200     MOVE FWL-LIT-DST  TO WS-GEN-MARKER.                                  
052300     MOVE 4             TO WS-GEN-MLEN.                                   
052400     PERFORM 2060-SEARCH-MARKER  THRU 2060-EXIT.                          
052500     IF WS-GEN-FOUND-POS NOT = 0                                          
052600        MOVE WS-GEN-FOUND-POS TO WS-TOK-START                             
052700        PERFORM 2070-EXTRACT-TOKEN  THRU 2070-EXIT                        
052800        MOVE WS-TOKEN (1:39) TO FWL-EVT-DST-IP                            
052900     END-IF.                                                              
053000 2300-EXIT.                                                               
053100     EXIT.                                                                
053200*-----------------------------------                                      
053300*    STEP 4c - SOURCE AND DESTINATION PORTS (0 WHEN ABSENT)     *         
053400*-----------------------------------                                      
053500 2400-EXTRACT-PORTS.                                                      
053600     MOVE 0 TO FWL-EVT-SRC-PORT.                                          
053700     MOVE 0 TO FWL-EVT-DST-PORT.                                          
053800     MOVE FWL-LIT-SPT  TO WS-GEN-MARKER.                                  
053900     MOVE 4             TO WS-GEN-MLEN.                                   
054000     PERFORM 2060-SEARCH-MARKER  THRU 2060-EXIT.                          
054100     IF WS-GEN-FOUND-POS NOT = 0                                          
054200        MOVE WS-GEN-FOUND-POS TO WS-TOK-START                             
054300        PERFORM 2070-EXTRACT-TOKEN  THRU 2070-EXIT                        
054400        IF WS-TOKEN (1:5) IS NUMERIC                                      
054500           MOVE WS-TOKEN (1:5) TO FWL-EVT-SRC-PORT                        
054600        END-IF                                                            
054700     END-IF.                                                              
054800     MOVE FWL-LIT-DPT  TO WS-GEN-MARKER.                                  
054900     MOVE 4             TO WS-GEN-MLEN.                                   
055000     PERFORM 2060-SEARCH-MARKER  THRU 2060-EXIT.                          
055100     IF WS-GEN-FOUND-POS NOT = 0                                          
055200        MOVE WS-GEN-FOUND-POS TO WS-TOK-START                             
055300        PERFORM 2070-EXTRACT-TOKEN  THRU 2070-EXIT                        
055400        IF WS-TOKEN (1:5) IS NUMERIC                                      
055500           MOVE WS-TOKEN (1:5) TO FWL-EVT-DST-PORT                        
055600        END-IF                                                            
055700     END-IF.                                                              
055800 2400-EXIT.                                                               
055900     EXIT.                                                                
056000*-----------------------------------                                      
056100*    STEP 4d - PROTOCOL AND INTERFACE                           *         
056200*-----------------------------------                                      
056300 2500-EXTRACT-PROTO-AND-IF.                                               
056400     MOVE SPACES TO FWL-EVT-PROTOCOL.                                     
056500     MOVE SPACES TO FWL-EVT-INTERFACE.                                    
056600     MOVE FWL-LIT-PROTO TO WS-GEN-MARKER.                                 
056700     MOVE 6              TO WS-GEN-MLEN.                                  
056800     PERFORM 2060-SEARCH-MARKER  THRU 2060-EXIT.                          
056900     IF WS-GEN-FOUND-POS NOT = 0                                          
057000        MOVE WS-GEN-FOUND-POS TO WS-TOK-START                             
057100        PERFORM 2070-EXTRACT-TOKEN  THRU 2070-EXIT                        
057200        MOVE WS-TOKEN (1:8) TO FWL-EVT-PROTOCOL                           
057300     END-IF.                                                              
057400     MOVE FWL-LIT-IFC  TO WS-GEN-MARKER.                                  
057500     MOVE 3             TO WS-GEN-MLEN.                                   
057600     PERFORM 2060-SEARCH-MARKER  THRU 2060-EXIT.                          
057700     IF WS-GEN-FOUND-POS NOT = 0                                          
057800        MOVE WS-GEN-FOUND-POS TO WS-TOK-START                             
057900        PERFORM 2070-EXTRACT-TOKEN  THRU 2070-EXIT                        
058000        MOVE WS-TOKEN (1:16) TO FWL-EVT-INTERFACE                         
058100     END-IF.                                                              
058200 2500-EXIT.                                                               
058300     EXIT.                                                                
058400*-----------------------------------                                      
058500*    STEP 5 - CLASSIFY SOURCE/DEST AS PUBLIC OR NOT             *         
058600*-----------------------------------                                      
058700 2600-CLASSIFY-ADDRESSES.                                                 
058800     MOVE FWL-EVT-SRC-IP TO WS-ADDR-CANDIDATE.                            
058900     PERFORM 2610-CLASSIFY-ONE-ADDRESS  THRU 2610-EXIT.                   
059000     MOVE WS-PUBLIC-SW TO FWL-EVT-SRC-PUBLIC.                             
059100     MOVE FWL-EVT-DST-IP TO WS-ADDR-CANDIDATE.                            
059200     PERFORM 2610-CLASSIFY-ONE-ADDRESS  THRU 2610-EXIT.                   
059300     MOVE WS-PUBLIC-SW TO FWL-EVT-DST-PUBLIC.                             
059400 2600-EXIT.                                                               
059500     EXIT.                                                                
059600*-----------------------------------                                      
059700*    DECIDES IPV4 VS IPV6 BY PRESENCE OF A COLON, THEN HANDS    *         
059800*    OFF TO THE MATCHING RANGE-TABLE CHECK.                     *         
059900*-----------------------------------                                      
060000 2610-CLASSIFY-ONE-ADDRESS.                                               
060100     MOVE 'Y' TO WS-PUBLIC-SW.                                            
060200     MOVE 0 TO WS-GEN-SCAN-I.                                             
060300     MOVE FWL-LIT-COLON TO WS-GEN-MARKER.                                 
060400     MOVE 1 TO WS-GEN-MLEN.                                               
060500     MOVE WS-ADDR-CANDIDATE TO FWL-RAW-LINE (1:39).                       
060600     MOVE 39 TO WS-LINE-LEN.                                              
060700     PERFORM 2060-SEARCH-MARKER  THRU 2060-EXIT.                          
060800     IF WS-GEN-FOUND-POS NOT = 0                                          
060900        PERFORM 2620-CLASSIFY-ONE-ADDRESS-V6  THRU 2620-EXIT              
061000     ELSE                                                                 
061100        PERFORM 2615-CLASSIFY-ONE-ADDRESS-V4  THRU 2615-EXIT              
061200     END-IF.                                                              
061300 2610-EXIT.                                                               
061400     EXIT.                                                                
061500*-----------------------------------                                      
061600*    IPV4 - SPLIT THE FOUR OCTETS, BUILD THE 32-BIT UNSIGNED    *         
061700*    INTEGER, THEN SEARCH FWCAT01'S LOW/HIGH RANGE TABLE.       *         
061800*-----------------------------------                                      
061900 2615-CLASSIFY-ONE-ADDRESS-V4.                                            
062000     MOVE ZEROS TO WS-V4-OCTETS-R.                                        
062100     MOVE 1 TO WS-GEN-SCAN-I.                                             
062200     MOVE 1 TO WS-V4-OCT-SUB.                                             
062300     MOVE 1 TO WS-TOK-START.                                              
062400     PERFORM 2616-SPLIT-OCTET-STEP                                        
062500        THRU 2616-EXIT                                                    
062600        UNTIL WS-GEN-SCAN-I > 39                                          
062700           OR WS-V4-OCT-SUB > 4.                                          
062800     COMPUTE WS-V4-INTEGER =                                              
062900           (WS-V4-OCT (1) * 16777216)                                     
063000         + (WS-V4-OCT (2) * 65536)                                        
063100         + (WS-V4-OCT (3) * 256)                                          
063200         +  WS-V4-OCT (4).                                                
063300     SET FWL-V4-IDX TO 1.                                                 
063400     SEARCH FWL-V4-RANGE                                                  
063500        AT END                                                            
063600           MOVE 'Y' TO WS-PUBLIC-SW                                       
063700        WHEN WS-V4-INTEGER >= FWL-V4-LOW (FWL-V4-IDX)                     
063800         AND WS-V4-INTEGER <= FWL-V4-HIGH (FWL-V4-IDX)                    
063900           MOVE 'N' TO WS-PUBLIC-SW                                       
064000     END-SEARCH.                                                          
064100 2615-EXIT.                                                               
064200     EXIT.                                                                
064300*-----------------------------------                                      
064400*    ONE STEP OF THE OCTET SPLIT - COPIES DIGITS UP TO THE      *         
064500*    NEXT '.' OR END OF STRING INTO THE CURRENT OCTET SLOT.     *         
064600*-----------------------------------                                      
064700 2616-SPLIT-OCTET-STEP.                                                   
064800     ADD 1 TO WS-GEN-SCAN-I.                                              
064900     IF WS-GEN-SCAN-I > 39                                                
065000        OR WS-ADDR-CANDIDATE (WS-GEN-SCAN-I : 1) = '.'                    
065100        OR WS-ADDR-CANDIDATE (WS-GEN-SCAN-I : 1) = SPACE                  
065200        MOVE ZEROS TO WS-V4-OCT-NUM                                       
065300        MOVE WS-ADDR-CANDIDATE                                            
065400              (WS-TOK-START : WS-GEN-SCAN-I - WS-TOK-START)               
065500           TO WS-V4-OCT-NUM                                               
065600        MOVE WS-V4-OCT-NUM TO WS-V4-OCT (WS-V4-OCT-SUB)                   
065700        ADD 1 TO WS-V4-OCT-SUB                                            
065800        COMPUTE WS-TOK-START = WS-GEN-SCAN-I + 1                          
065900     END-IF.                                                              
066000 2616-EXIT.                                                               
066100     EXIT.                                                                
066200*-----------------------------------                                      
066300*    IPV6 - NORMALIZE (STRIP LEADING ZEROS), THEN COMPARE THE   *         
066400*    NORMALIZED TEXT AGAINST EACH FWCAT01 PREFIX LITERAL.       *         
066500*-----------------------------------                                      
066600 2620-CLASSIFY-ONE-ADDRESS-V6.                                            
066700     PERFORM 2630-NORMALIZE-IPV6  THRU 2630-EXIT.                         
066800     SET FWL-V6-IDX TO 1.                                                 
066900     SEARCH FWL-V6-PREFIX                                                 
067000        AT END                                                            
067100           MOVE 'Y' TO WS-PUBLIC-SW                                       
067200        WHEN WS-V6-NORM-TEXT (1 : FWL-V6-PREFIX-LEN (FWL-V6-IDX))         
067300                = FWL-V6-PREFIX-TEXT (FWL-V6-IDX)                         
067400                  (1 : FWL-V6-PREFIX-LEN (FWL-V6-IDX))                    
067500           MOVE 'N' TO WS-PUBLIC-SW                                       
067600     END-SEARCH.                                                          
067700 2620-EXIT.                                                               
067800     EXIT.                                                                
067900*-----------------------------------                                      
068000*    STRIPS A LEADING ZERO FROM EACH COLON-SEPARATED GROUP OF   *         
068100*    THE ADDRESS (E.G. '00FE:0001' BECOMES 'FE:1') - ONLY THE   *         
068200*    LEADING-ZERO FORM MATTERS FOR THE PREFIX COMPARE ABOVE.    *         
068300*-----------------------------------                                      
068400 2630-NORMALIZE-IPV6.                                                     
068410     ADD 1 TO WS-V6-SCAN-CNT.                                             
068500     MOVE SPACES TO WS-V6-NORM-TEXT.                                      
068600     MOVE WS-ADDR-CANDIDATE TO WS-V6-SOURCE-TEXT.                         
068700     MOVE 1 TO WS-V6-SRC-I.                                               
068800     MOVE 1 TO WS-V6-DST-I.                                               
068900     MOVE 'Y' TO WS-V6-AT-GRP-START-SW.                                   
069000     PERFORM 2635-NORMALIZE-STEP                                          
069100        THRU 2635-EXIT                                                    
069200        UNTIL WS-V6-SRC-I > 39.                                           
069210*    UFW/NETFILTER LOGS RENDER IPV6 HEX DIGITS LOWERCASE BUT       FWL0147
069220*    FWCAT01'S FWL-V6-PREFIX-TEXT LITERALS ARE UPPERCASE -         FWL0147
069230*    FOLD TO UPPER HERE SO THE 2620 COMPARE IS CASE-BLIND.         FWL0147
069240*    REQ FWL0147.                                                  FWL0147
069250     INSPECT WS-V6-NORM-TEXT                                              
069260        CONVERTING 'abcdef' TO 'ABCDEF'.                                  
069300 2630-EXIT.                                                               
069400     EXIT.                                                                
069500*-----------------------------------                                      
069600*    ONE CHARACTER OF THE IPV6 NORMALIZE PASS - A LEADING '0'   *         
069700*    AT THE START OF A GROUP IS DROPPED UNLESS IT IS THE ONLY   *         
069800*    CHARACTER LEFT BEFORE THE NEXT COLON.                      *         
069900*-----------------------------------                                      
070000 2635-NORMALIZE-STEP.                                                     
070100     IF WS-V6-SOURCE-TEXT (WS-V6-SRC-I : 1) = SPACE                       
070200        MOVE 40 TO WS-V6-SRC-I                                            
070300     ELSE                                                                 
070400        IF WS-V6-AT-GRP-START-SW = 'Y'                                    
070500           AND WS-V6-SOURCE-TEXT (WS-V6-SRC-I : 1) = '0'                  
070600           AND WS-V6-SOURCE-TEXT (WS-V6-SRC-I + 1 : 1) NOT = ':'          
070700           AND WS-V6-SOURCE-TEXT (WS-V6-SRC-I + 1 : 1) NOT = SPACE        
070800           CONTINUE                                                       
070900        ELSE                                                              
071000           MOVE WS-V6-SOURCE-TEXT (WS-V6-SRC-I : 1)                       
071100             TO WS-V6-NORM-TEXT (WS-V6-DST-I : 1)                         
071200           ADD 1 TO WS-V6-DST-I                                           
071300           IF WS-V6-SOURCE-TEXT (WS-V6-SRC-I : 1) = ':'                   
071400              MOVE 'Y' TO WS-V6-AT-GRP-START-SW                           
071500           ELSE                                                           
071600              MOVE 'N' TO WS-V6-AT-GRP-START-SW                           
071700           END-IF                                                         
071800        END-IF                                                            
071900        ADD 1 TO WS-V6-SRC-I                                              
072000     END-IF.                                                              
072100 2635-EXIT.                                                               
072200     EXIT.                                                                
072300*-----------------------------------                                      
072400*    STEP 6 - WRITE THE EVENT WORK RECORD AND COUNT IT          *         
072500*-----------------------------------                                      
072600 2700-WRITE-EVENT-REC.                                                    
072700     MOVE WS-TS-BUILT TO FWL-EVT-TIMESTAMP.                               
072800     WRITE FWL-EVT-RECORD.                                                
072900     ADD 1 TO WS-CNT-EVENTS-OUT.                                          
073000 2700-EXIT.                                                               
073100     EXIT.                                                                
073200*-----------------------------------                                      
073300*            END-OF-RUN STATISTICS AND FILE CLOSE               *         
073400*-----------------------------------                                      
073500 9000-FINALIZE.                                                           
073600     IF FWL-LOG-OPEN-OK                                                   
073700        CLOSE FWLOGIN.                                                    
073800        CLOSE FWEVTWK.                                                    
073900     END-IF.                                                              
074000     DISPLAY '*============================================*'.            
074100     DISPLAY '*====   FWLBT010  -  RUN STATISTICS       ====*'.           
074200     DISPLAY '*============================================*'.            
074300     DISPLAY '    RUN DATE (YYMMDD) ........ ' WS-DATE-SYS-R.             
074400     DISPLAY '    LINES READ ................ ' WS-CNT-LINES-READ.        
074500     DISPLAY '    SKIPPED - EMPTY LINE ...... ' WS-CNT-EMPTY-SKIP.        
074600     DISPLAY '    SKIPPED - NON-UFW LINE ... ' WS-CNT-NONUFW-SKIP.        
074700     DISPLAY '    SKIPPED - BAD TIMESTAMP ... ' WS-CNT-BADTS-SKIP.        
074800     DISPLAY '    EVENT RECORDS WRITTEN ..... ' WS-CNT-EVENTS-OUT.        
074850     DISPLAY '    IPV6 ADDRESSES NORMALIZED . ' WS-V6-SCAN-CNT.           
074900     DISPLAY '*============================================*'.            
075000 9000-EXIT.                                                               
075100     EXIT.                                                                
